000100*    TKTFLTC  -  FILTERED TICKET ENTRY PASSED TO THE AGGREGATION          
000110*    SUBPROGRAMS - CREATED/CLOSURE DATES ONLY, SEGMENT ALREADY            
000120*    RESOLVED BY TKTDRV'S 400-FILTER-TICKETS-RTN BEFORE THE CALL.         
000130     10  :TAG:-CREATED-DATE      PIC 9(8).                                
000140     10  :TAG:-CLOSURE-DATE      PIC 9(8).                                
000150     10  FILLER                  PIC X(04).                               
