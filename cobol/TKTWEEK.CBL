000100******************************************************************        
000110*                                                                *        
000120*    PINNACLE DATA SERVICES - APPLICATIONS DEVELOPMENT          *         
000130*                                                                *        
000140*    PROGRAM:  TKTWEEK                                          *         
000150*                                                                *        
000160*    FUNCTION: CALLED BY TKTDRV ONCE PER WEEKLY DATASET.  TAKES *         
000170*              A FILTERED TICKET TABLE (CREATED/CLOSURE DATES   *         
000180*              ONLY) AND RETURNS ONE BUCKET PER CALENDAR WEEK,  *         
000190*              MONDAY TO SUNDAY, WITH CREATED, RESOLVED AND     *         
000200*              RUNNING CUMULATIVE COUNTS.                       *         
000210*                                                                *        
000220******************************************************************        
000230*                                                                *        
000240*    MAINTENANCE LOG                                            *         
000250*    ----------------                                           *         
000260*    DATE      BY    REQUEST    DESCRIPTION                     *         
000270*    --------  ----  ---------  ------------------------------  *         
000280*    12/05/88  RKD   SR-0119    ORIGINAL CODING.                *         
000290*    08/14/90  HCP   SR-0303    MONTH/YEAR BOUNDARY BUG IN THE   *        
000300*                               MONDAY BACK-UP FIXED.            *        
000310*    03/02/94  DWT   SR-0514    CUMULATIVE MADE SIGNED.          *        
000320*    11/30/98  MLS   SR-0811    Y2K - YEAR WINDOW SET TO 2000.   *        
000330*    05/18/99  MLS   SR-0812    Y2K - REGRESSION SIGN OFF.       *        
000340*    10/21/05  GAF   SR-1190    LABEL BUILD MOVED TO ITS OWN     *        
000350*                               PASS AFTER THE BUCKET SORT.      *        
000360*    01/08/26  JQV   HD-4471    RECUT FOR THE SUPPORT-TICKET     *        
000370*                               AGGREGATION BATCH.               *        
000380*    02/19/26  JQV   HD-4489    BUCKET/CUMULATIVE WORK FIELDS    *   TK-03
000390*                               RECUT AS 77-LEVEL STANDALONE     *   TK-03
000400*                               ITEMS.                           *   TK-03
000410*    02/19/26  JQV   HD-4490    SPECIAL-NAMES/UPSI-0 TRACE       *   TK-04
000420*                               SWITCH NEVER CARRIED BY THIS     *   TK-04
000430*                               SHOP - REMOVED, UNUSED.          *   TK-04
000440******************************************************************        
000450 IDENTIFICATION DIVISION.                                            TK-01
000460 PROGRAM-ID.     TKTWEEK.                                            TK-01
000470 AUTHOR.         R K DONOVAN.                                        TK-01
000480 INSTALLATION.   PINNACLE DATA SERVICES.                             TK-01
000490 DATE-WRITTEN.   12/05/88.                                           TK-01
000500 DATE-COMPILED.                                                      TK-01
000510 SECURITY.       NON-CONFIDENTIAL.                                   TK-01
000520 ENVIRONMENT DIVISION.                                               TK-01
000530 CONFIGURATION SECTION.                                              TK-01
000540 SOURCE-COMPUTER. IBM-370.                                           TK-01
000550 OBJECT-COMPUTER. IBM-370.                                           TK-01
000560 DATA DIVISION.                                                      TK-01
000570 WORKING-STORAGE SECTION.                                            TK-01
000580*--------------------------------------------------------------      TK-03
000590*    STANDALONE BUCKET/CUMULATIVE WORK FIELDS                        TK-03
000600*--------------------------------------------------------------      TK-03
000610 77  WS-BUCKET-START             PIC 9(08) COMP VALUE 0.             TK-03
000620 77  WS-BUCKET-END               PIC 9(08) COMP VALUE 0.             TK-03
000630 77  WS-RUNNING-CUM              PIC S9(06) COMP VALUE 0.            TK-03
000640 77  WS-SUBSCRIPT                PIC 9(04) COMP VALUE 0.             TK-03
000650*--------------------------------------------------------------      TK-01
000660*    SHARED MONTH NAME / MONTH-END TABLE                             TK-01
000670*--------------------------------------------------------------      TK-01
000680     COPY TKTMONC.                                                   TK-01
000690*--------------------------------------------------------------      TK-01
000700*    SWITCHES                                                        TK-01
000710*--------------------------------------------------------------      TK-01
000720 01  WS-SWITCHES.                                                    TK-01
000730     05  WS-FOUND-SW             PIC X(01) VALUE 'N'.                TK-01
000740         88  WS-FOUND                  VALUE 'Y'.                    TK-01
000750     05  WS-ADJ-DONE-SW          PIC X(01) VALUE 'N'.                TK-01
000760         88  WS-ADJ-DONE               VALUE 'Y'.                    TK-01
000770     05  WS-CAL-LEAP-SW          PIC X(01) VALUE 'N'.                TK-01
000780         88  WS-CAL-IS-LEAP            VALUE 'Y'.                    TK-01
000790     05  FILLER                  PIC X(01).                          TK-01
000800*--------------------------------------------------------------      TK-01
000810*    DATE-SPLIT / ORDINAL-DAY WORK AREA                              TK-01
000820*--------------------------------------------------------------      TK-01
000830 01  WS-CALC-AREA.                                                   TK-01
000840     05  WS-CALC-DATE            PIC 9(08) COMP.                     TK-01
000850     05  WS-CALC-YEAR            PIC 9(04) COMP.                     TK-01
000860     05  WS-CALC-MONTH           PIC 9(02) COMP.                     TK-01
000870     05  WS-CALC-DAY             PIC 9(02) COMP.                     TK-01
000880     05  WS-CALC-MD              PIC 9(04) COMP.                     TK-01
000890     05  WS-CALC-Y1              PIC 9(04) COMP.                     TK-01
000900     05  WS-CALC-DIV4            PIC 9(04) COMP.                     TK-01
000910     05  WS-CALC-DIV100          PIC 9(04) COMP.                     TK-01
000920     05  WS-CALC-DIV400          PIC 9(04) COMP.                     TK-01
000930     05  WS-CALC-REM-UNUSED      PIC 9(04) COMP.                     TK-01
000940     05  WS-DAYS-BEFORE-MONTH    PIC 9(03) COMP.                     TK-01
000950     05  WS-ORDINAL-DAY          PIC 9(07) COMP.                     TK-01
000960     05  WS-ORD-MINUS-1          PIC 9(07) COMP.                     TK-01
000970     05  WS-CALC-WK-Q            PIC 9(07) COMP.                     TK-01
000980     05  WS-CALC-WEEKDAY         PIC 9(01) COMP.                     TK-01
000990     05  FILLER                  PIC X(01).                          TK-01
001000*--------------------------------------------------------------      TK-01
001010*    GENERIC +/- N DAYS DATE ADJUSTER WORK AREA                      TK-01
001020*--------------------------------------------------------------      TK-01
001030 01  WS-ADJ-AREA.                                                    TK-01
001040     05  WS-ADJ-YEAR             PIC 9(04) COMP.                     TK-01
001050     05  WS-ADJ-MONTH            PIC 9(02) COMP.                     TK-01
001060     05  WS-ADJ-DAY              PIC S9(03) COMP.                    TK-01
001070     05  WS-ADJ-DELTA            PIC S9(02) COMP.                    TK-01
001080     05  WS-ADJ-MAXDAY           PIC 9(02) COMP.                     TK-01
001090     05  FILLER                  PIC X(01).                          TK-01
001100*--------------------------------------------------------------      TK-01
001110*    BUCKET-SWAP HOLD AREA FOR THE INSERTION SORT                    TK-01
001120*--------------------------------------------------------------      TK-01
001130 01  WS-BUCKET-HOLD.                                                 TK-01
001140     COPY TKTBUKC REPLACING ==:TAG:== BY ==HLD==.                    TK-01
001150 01  WS-BUCKET-HOLD-X REDEFINES WS-BUCKET-HOLD                       TK-01
001160             PIC X(60).                                              TK-01
001170*--------------------------------------------------------------      TK-01
001180*    WEEKLY LABEL BUILD WORK AREA                                    TK-01
001190*--------------------------------------------------------------      TK-01
001200 01  WS-LABEL-AREA.                                                  TK-01
001210     05  WS-LBL-DAY1             PIC 9(02).                          TK-01
001220     05  WS-LBL-MON1             PIC X(03).                          TK-01
001230     05  WS-LBL-YR1              PIC 9(04).                          TK-01
001240     05  WS-LBL-DAY2             PIC 9(02).                          TK-01
001250     05  WS-LBL-MON2             PIC X(03).                          TK-01
001260     05  WS-LBL-YR2              PIC 9(04).                          TK-01
001270     05  FILLER                  PIC X(01).                          TK-01
001280 01  WS-LABEL-AREA-X REDEFINES WS-LABEL-AREA PIC X(18).              TK-01
001290 LINKAGE SECTION.                                                    TK-01
001300 01  LK-FILTER-COUNT             PIC 9(04) COMP.                     TK-01
001310 01  LK-FILTER-TABLE.                                                TK-01
001320     05  LK-FILTER-ENTRY OCCURS 5000 TIMES                           TK-01
001330             INDEXED BY LF-IX.                                       TK-01
001340         COPY TKTFLTC REPLACING ==:TAG:== BY ==PTK==.                TK-01
001350 01  LK-BUCKET-COUNT             PIC 9(03) COMP.                     TK-01
001360 01  LK-BUCKET-TABLE.                                                TK-01
001370     05  LK-BUCKET-ENTRY OCCURS 60 TIMES                             TK-01
001380             INDEXED BY LB-IX.                                       TK-01
001390         COPY TKTBUKC REPLACING ==:TAG:== BY ==BKT==.                TK-01
001400 01  LK-BUCKET-TABLE-X REDEFINES LK-BUCKET-TABLE.                    TK-01
001410     05  LK-BUCKET-RAW PIC X(60) OCCURS 60 TIMES                     TK-01
001420             INDEXED BY LR-IX.                                       TK-01
001430 PROCEDURE DIVISION USING LK-FILTER-COUNT LK-FILTER-TABLE            TK-01
001440         LK-BUCKET-COUNT LK-BUCKET-TABLE.                            TK-01
001450******************************************************************   TK-01
001460*    000-MAIN-RTN                                                    TK-01
001470******************************************************************   TK-01
001480 000-MAIN-RTN.                                                       TK-01
001490     MOVE ZERO TO LK-BUCKET-COUNT.                                   TK-01
001500     IF LK-FILTER-COUNT = ZERO                                       TK-01
001510         GOBACK.                                                     TK-01
001520     PERFORM 100-CREATED-PASS-RTN THRU 100-EXIT                      TK-01
001530         VARYING LF-IX FROM 1 BY 1 UNTIL LF-IX > LK-FILTER-COUNT.    TK-01
001540     PERFORM 200-RESOLVED-PASS-RTN THRU 200-EXIT                     TK-01
001550         VARYING LF-IX FROM 1 BY 1 UNTIL LF-IX > LK-FILTER-COUNT.    TK-01
001560     PERFORM 300-SORT-BUCKETS-RTN THRU 300-EXIT.                     TK-01
001570     PERFORM 400-CUMULATIVE-RTN THRU 400-EXIT.                       TK-01
001580     PERFORM 500-LABEL-BUCKETS-RTN THRU 500-EXIT.                    TK-01
001590     GOBACK.                                                         TK-01
001600******************************************************************   TK-01
001610*    100-CREATED-PASS-RTN                                            TK-01
001620******************************************************************   TK-01
001630 100-CREATED-PASS-RTN.                                               TK-01
001640     MOVE PTK-CREATED-DATE(LF-IX) TO WS-CALC-DATE.                   TK-01
001650     PERFORM 310-WEEK-START-RTN THRU 310-EXIT.                       TK-01
001660     PERFORM 600-FIND-OR-ADD-BUCKET-RTN THRU 600-EXIT.               TK-01
001670     ADD 1 TO BKT-CREATED-COUNT(LB-IX).                              TK-01
001680 100-EXIT.                                                           TK-01
001690     EXIT.                                                           TK-01
001700******************************************************************   TK-01
001710*    200-RESOLVED-PASS-RTN                                           TK-01
001720******************************************************************   TK-01
001730 200-RESOLVED-PASS-RTN.                                              TK-01
001740     IF PTK-CLOSURE-DATE(LF-IX) NOT = ZERO                           TK-01
001750         MOVE PTK-CLOSURE-DATE(LF-IX) TO WS-CALC-DATE                TK-01
001760         PERFORM 310-WEEK-START-RTN THRU 310-EXIT                    TK-01
001770         PERFORM 600-FIND-OR-ADD-BUCKET-RTN THRU 600-EXIT            TK-01
001780         ADD 1 TO BKT-RESOLVED-COUNT(LB-IX)                          TK-01
001790     END-IF.                                                         TK-01
001800 200-EXIT.                                                           TK-01
001810     EXIT.                                                           TK-01
001820******************************************************************   TK-01
001830*    300-SORT-BUCKETS-RTN - ASCENDING BY PERIOD-START                TK-01
001840******************************************************************   TK-01
001850 300-SORT-BUCKETS-RTN.                                               TK-01
001860     IF LK-BUCKET-COUNT > 1                                          TK-01
001870         PERFORM 301-INSERT-BUCKET-RTN THRU 301-EXIT                 TK-01
001880             VARYING LB-IX FROM 2 BY 1                               TK-01
001890             UNTIL LB-IX > LK-BUCKET-COUNT                           TK-01
001900     END-IF.                                                         TK-01
001910 300-EXIT.                                                           TK-01
001920     EXIT.                                                           TK-01
001930******************************************************************   TK-01
001940*    301-INSERT-BUCKET-RTN                                           TK-01
001950******************************************************************   TK-01
001960 301-INSERT-BUCKET-RTN.                                              TK-01
001970     MOVE LK-BUCKET-ENTRY(LB-IX) TO WS-BUCKET-HOLD.                  TK-01
001980     SET WS-SUBSCRIPT TO LB-IX.                                      TK-01
001990     PERFORM 302-SHIFT-BUCKET-RTN THRU 302-EXIT                      TK-01
002000         UNTIL WS-SUBSCRIPT < 2                                      TK-01
002010            OR BKT-PERIOD-START(WS-SUBSCRIPT - 1)                    TK-01
002020                   NOT > HLD-PERIOD-START.                           TK-01
002030     SET LB-IX TO WS-SUBSCRIPT.                                      TK-01
002040     MOVE WS-BUCKET-HOLD TO LK-BUCKET-ENTRY(LB-IX).                  TK-01
002050 301-EXIT.                                                           TK-01
002060     EXIT.                                                           TK-01
002070******************************************************************   TK-01
002080*    302-SHIFT-BUCKET-RTN                                            TK-01
002090******************************************************************   TK-01
002100 302-SHIFT-BUCKET-RTN.                                               TK-01
002110     MOVE LK-BUCKET-ENTRY(WS-SUBSCRIPT - 1)                          TK-01
002120         TO LK-BUCKET-ENTRY(WS-SUBSCRIPT).                           TK-01
002130     SUBTRACT 1 FROM WS-SUBSCRIPT.                                   TK-01
002140 302-EXIT.                                                           TK-01
002150     EXIT.                                                           TK-01
002160******************************************************************   TK-01
002170*    310-WEEK-START-RTN - BACK UP WS-CALC-DATE TO ITS MONDAY         TK-01
002180******************************************************************   TK-01
002190 310-WEEK-START-RTN.                                                 TK-01
002200     PERFORM 700-DATE-TO-ORDINAL-RTN THRU 700-EXIT.                  TK-01
002210     COMPUTE WS-ORD-MINUS-1 = WS-ORDINAL-DAY - 1.                    TK-01
002220     DIVIDE WS-ORD-MINUS-1 BY 7 GIVING WS-CALC-WK-Q                  TK-01
002230         REMAINDER WS-CALC-WEEKDAY.                                  TK-01
002240     MOVE WS-CALC-YEAR  TO WS-ADJ-YEAR.                              TK-01
002250     MOVE WS-CALC-MONTH TO WS-ADJ-MONTH.                             TK-01
002260     MOVE WS-CALC-DAY   TO WS-ADJ-DAY.                               TK-01
002270     COMPUTE WS-ADJ-DELTA = 0 - WS-CALC-WEEKDAY.                     TK-01
002280     PERFORM 850-ADD-DAYS-RTN THRU 850-EXIT.                         TK-01
002290     COMPUTE WS-BUCKET-START =                                       TK-01
002300         (WS-ADJ-YEAR * 10000) + (WS-ADJ-MONTH * 100)                TK-01
002310             + WS-ADJ-DAY.                                           TK-01
002320     MOVE 6 TO WS-ADJ-DELTA.                                         TK-01
002330     PERFORM 850-ADD-DAYS-RTN THRU 850-EXIT.                         TK-01
002340     COMPUTE WS-BUCKET-END =                                         TK-01
002350         (WS-ADJ-YEAR * 10000) + (WS-ADJ-MONTH * 100)                TK-01
002360             + WS-ADJ-DAY.                                           TK-01
002370 310-EXIT.                                                           TK-01
002380     EXIT.                                                           TK-01
002390******************************************************************   TK-01
002400*    400-CUMULATIVE-RTN - RUNNING (CREATED - RESOLVED)               TK-01
002410******************************************************************   TK-01
002420 400-CUMULATIVE-RTN.                                                 TK-01
002430     MOVE ZERO TO WS-RUNNING-CUM.                                    TK-01
002440     IF LK-BUCKET-COUNT NOT = ZERO                                   TK-01
002450         PERFORM 410-ACCUM-ONE-RTN THRU 410-EXIT                     TK-01
002460             VARYING LB-IX FROM 1 BY 1                               TK-01
002470             UNTIL LB-IX > LK-BUCKET-COUNT                           TK-01
002480     END-IF.                                                         TK-01
002490 400-EXIT.                                                           TK-01
002500     EXIT.                                                           TK-01
002510******************************************************************   TK-01
002520*    410-ACCUM-ONE-RTN                                               TK-01
002530******************************************************************   TK-01
002540 410-ACCUM-ONE-RTN.                                                  TK-01
002550     COMPUTE WS-RUNNING-CUM = WS-RUNNING-CUM                         TK-01
002560         + BKT-CREATED-COUNT(LB-IX) - BKT-RESOLVED-COUNT(LB-IX).     TK-01
002570     MOVE WS-RUNNING-CUM TO BKT-CUMULATIVE(LB-IX).                   TK-01
002580 410-EXIT.                                                           TK-01
002590     EXIT.                                                           TK-01
002600******************************************************************   TK-01
002610*    500-LABEL-BUCKETS-RTN - "DD MON YYYY - DD MON YYYY"             TK-01
002620******************************************************************   TK-01
002630 500-LABEL-BUCKETS-RTN.                                              TK-01
002640     IF LK-BUCKET-COUNT NOT = ZERO                                   TK-01
002650         PERFORM 510-BUILD-LABEL-RTN THRU 510-EXIT                   TK-01
002660             VARYING LB-IX FROM 1 BY 1                               TK-01
002670             UNTIL LB-IX > LK-BUCKET-COUNT                           TK-01
002680     END-IF.                                                         TK-01
002690 500-EXIT.                                                           TK-01
002700     EXIT.                                                           TK-01
002710******************************************************************   TK-01
002720*    510-BUILD-LABEL-RTN                                             TK-01
002730******************************************************************   TK-01
002740 510-BUILD-LABEL-RTN.                                                TK-01
002750     MOVE BKT-PERIOD-START(LB-IX) TO WS-CALC-DATE.                   TK-01
002760     PERFORM 520-SPLIT-DATE-RTN THRU 520-EXIT.                       TK-01
002770     MOVE WS-CALC-DAY TO WS-LBL-DAY1.                                TK-01
002780     SET MO-IX TO WS-CALC-MONTH.                                     TK-01
002790     MOVE WS-MONTH-ABBREV(MO-IX) TO WS-LBL-MON1.                     TK-01
002800     MOVE WS-CALC-YEAR TO WS-LBL-YR1.                                TK-01
002810     MOVE BKT-PERIOD-END(LB-IX) TO WS-CALC-DATE.                     TK-01
002820     PERFORM 520-SPLIT-DATE-RTN THRU 520-EXIT.                       TK-01
002830     MOVE WS-CALC-DAY TO WS-LBL-DAY2.                                TK-01
002840     SET MO-IX TO WS-CALC-MONTH.                                     TK-01
002850     MOVE WS-MONTH-ABBREV(MO-IX) TO WS-LBL-MON2.                     TK-01
002860     MOVE WS-CALC-YEAR TO WS-LBL-YR2.                                TK-01
002870     MOVE SPACES TO BKT-LABEL(LB-IX).                                TK-01
002880     STRING WS-LBL-DAY1 ' ' WS-LBL-MON1 ' ' WS-LBL-YR1               TK-01
002890         ' - ' WS-LBL-DAY2 ' ' WS-LBL-MON2 ' ' WS-LBL-YR2            TK-01
002900         DELIMITED BY SIZE INTO BKT-LABEL(LB-IX).                    TK-01
002910 510-EXIT.                                                           TK-01
002920     EXIT.                                                           TK-01
002930******************************************************************   TK-01
002940*    520-SPLIT-DATE-RTN - WS-CALC-DATE INTO YEAR/MONTH/DAY           TK-01
002950******************************************************************   TK-01
002960 520-SPLIT-DATE-RTN.                                                 TK-01
002970     DIVIDE WS-CALC-DATE BY 10000 GIVING WS-CALC-YEAR                TK-01
002980         REMAINDER WS-CALC-MD.                                       TK-01
002990     DIVIDE WS-CALC-MD BY 100 GIVING WS-CALC-MONTH                   TK-01
003000         REMAINDER WS-CALC-DAY.                                      TK-01
003010 520-EXIT.                                                           TK-01
003020     EXIT.                                                           TK-01
003030******************************************************************   TK-01
003040*    600-FIND-OR-ADD-BUCKET-RTN                                      TK-01
003050******************************************************************   TK-01
003060 600-FIND-OR-ADD-BUCKET-RTN.                                         TK-01
003070     MOVE 'N' TO WS-FOUND-SW.                                        TK-01
003080     IF LK-BUCKET-COUNT NOT = ZERO                                   TK-01
003090         PERFORM 610-SEARCH-BUCKET-RTN THRU 610-EXIT                 TK-01
003100             VARYING LB-IX FROM 1 BY 1                               TK-01
003110             UNTIL LB-IX > LK-BUCKET-COUNT OR WS-FOUND               TK-01
003120     END-IF.                                                         TK-01
003130     IF NOT WS-FOUND AND LK-BUCKET-COUNT < 60                        TK-01
003140         ADD 1 TO LK-BUCKET-COUNT                                    TK-01
003150         SET LB-IX TO LK-BUCKET-COUNT                                TK-01
003160         MOVE WS-BUCKET-START TO BKT-PERIOD-START(LB-IX)             TK-01
003170         MOVE WS-BUCKET-END   TO BKT-PERIOD-END(LB-IX)               TK-01
003180         MOVE ZERO TO BKT-CREATED-COUNT(LB-IX)                       TK-01
003190         MOVE ZERO TO BKT-RESOLVED-COUNT(LB-IX)                      TK-01
003200         MOVE ZERO TO BKT-CUMULATIVE(LB-IX)                          TK-01
003210         MOVE SPACES TO BKT-LABEL(LB-IX)                             TK-01
003220     END-IF.                                                         TK-01
003230 600-EXIT.                                                           TK-01
003240     EXIT.                                                           TK-01
003250******************************************************************   TK-01
003260*    610-SEARCH-BUCKET-RTN                                           TK-01
003270******************************************************************   TK-01
003280 610-SEARCH-BUCKET-RTN.                                              TK-01
003290     IF BKT-PERIOD-START(LB-IX) = WS-BUCKET-START                    TK-01
003300         MOVE 'Y' TO WS-FOUND-SW                                     TK-01
003310     END-IF.                                                         TK-01
003320 610-EXIT.                                                           TK-01
003330     EXIT.                                                           TK-01
003340******************************************************************   TK-01
003350*    700-DATE-TO-ORDINAL-RTN - PROLEPTIC-GREGORIAN DAY NUMBER        TK-01
003360******************************************************************   TK-01
003370 700-DATE-TO-ORDINAL-RTN.                                            TK-01
003380     PERFORM 520-SPLIT-DATE-RTN THRU 520-EXIT.                       TK-01
003390     COMPUTE WS-CALC-Y1 = WS-CALC-YEAR - 1.                          TK-01
003400     DIVIDE WS-CALC-Y1 BY 4 GIVING WS-CALC-DIV4                      TK-01
003410         REMAINDER WS-CALC-REM-UNUSED.                               TK-01
003420     DIVIDE WS-CALC-Y1 BY 100 GIVING WS-CALC-DIV100                  TK-01
003430         REMAINDER WS-CALC-REM-UNUSED.                               TK-01
003440     DIVIDE WS-CALC-Y1 BY 400 GIVING WS-CALC-DIV400                  TK-01
003450         REMAINDER WS-CALC-REM-UNUSED.                               TK-01
003460     PERFORM 320-LEAP-YEAR-TEST-RTN THRU 320-EXIT.                   TK-01
003470     MOVE ZERO TO WS-DAYS-BEFORE-MONTH.                              TK-01
003480     IF WS-CALC-MONTH > 1                                            TK-01
003490         PERFORM 710-SUM-MONTH-DAYS-RTN THRU 710-EXIT                TK-01
003500             VARYING MO-IX FROM 1 BY 1                               TK-01
003510             UNTIL MO-IX >= WS-CALC-MONTH                            TK-01
003520     END-IF.                                                         TK-01
003530     COMPUTE WS-ORDINAL-DAY = (365 * WS-CALC-Y1) + WS-CALC-DIV4      TK-01
003540         - WS-CALC-DIV100 + WS-CALC-DIV400 + WS-DAYS-BEFORE-MONTH    TK-01
003550             + WS-CALC-DAY.                                          TK-01
003560 700-EXIT.                                                           TK-01
003570     EXIT.                                                           TK-01
003580******************************************************************   TK-01
003590*    710-SUM-MONTH-DAYS-RTN                                          TK-01
003600******************************************************************   TK-01
003610 710-SUM-MONTH-DAYS-RTN.                                             TK-01
003620     IF MO-IX = 2 AND WS-CAL-IS-LEAP                                 TK-01
003630         ADD 29 TO WS-DAYS-BEFORE-MONTH                              TK-01
003640     ELSE                                                            TK-01
003650         ADD WS-MONTH-DAYS(MO-IX) TO WS-DAYS-BEFORE-MONTH            TK-01
003660     END-IF.                                                         TK-01
003670 710-EXIT.                                                           TK-01
003680     EXIT.                                                           TK-01
003690******************************************************************   TK-01
003700*    320-LEAP-YEAR-TEST-RTN - DIV BY 4, NOT BY 100 UNLESS BY 400     TK-01
003710*    TESTS THE YEAR CURRENTLY IN WS-CALC-YEAR.                       TK-01
003720******************************************************************   TK-01
003730 320-LEAP-YEAR-TEST-RTN.                                             TK-01
003740     MOVE 'N' TO WS-CAL-LEAP-SW.                                     TK-01
003750     DIVIDE WS-CALC-YEAR BY 400 GIVING WS-CALC-DIV400                TK-01
003760         REMAINDER WS-CALC-REM-UNUSED.                               TK-01
003770     IF WS-CALC-REM-UNUSED = 0                                       TK-01
003780         MOVE 'Y' TO WS-CAL-LEAP-SW                                  TK-01
003790     ELSE                                                            TK-01
003800         DIVIDE WS-CALC-YEAR BY 100 GIVING WS-CALC-DIV100            TK-01
003810             REMAINDER WS-CALC-REM-UNUSED                            TK-01
003820         IF WS-CALC-REM-UNUSED = 0                                   TK-01
003830             MOVE 'N' TO WS-CAL-LEAP-SW                              TK-01
003840         ELSE                                                        TK-01
003850             DIVIDE WS-CALC-YEAR BY 4 GIVING WS-CALC-DIV4            TK-01
003860                 REMAINDER WS-CALC-REM-UNUSED                        TK-01
003870             IF WS-CALC-REM-UNUSED = 0                               TK-01
003880                 MOVE 'Y' TO WS-CAL-LEAP-SW                          TK-01
003890             END-IF                                                  TK-01
003900         END-IF                                                      TK-01
003910     END-IF.                                                         TK-01
003920 320-EXIT.                                                           TK-01
003930     EXIT.                                                           TK-01
003940******************************************************************   TK-01
003950*    850-ADD-DAYS-RTN - ADD A SMALL SIGNED DELTA, ROLL THE           TK-01
003960*    MONTH/YEAR AS NEEDED (USED FOR BOTH THE MONDAY BACK-UP AND      TK-01
003970*    THE WEEK-END FORWARD STEP).                                     TK-01
003980******************************************************************   TK-01
003990 850-ADD-DAYS-RTN.                                                   TK-01
004000     COMPUTE WS-ADJ-DAY = WS-ADJ-DAY + WS-ADJ-DELTA.                 TK-01
004010     MOVE 'N' TO WS-ADJ-DONE-SW.                                     TK-01
004020     PERFORM 860-NORM-FWD-RTN THRU 860-EXIT                          TK-01
004030         UNTIL WS-ADJ-DONE.                                          TK-01
004040     MOVE 'N' TO WS-ADJ-DONE-SW.                                     TK-01
004050     PERFORM 865-NORM-BACK-RTN THRU 865-EXIT                         TK-01
004060         UNTIL WS-ADJ-DONE.                                          TK-01
004070 850-EXIT.                                                           TK-01
004080     EXIT.                                                           TK-01
004090******************************************************************   TK-01
004100*    860-NORM-FWD-RTN                                                TK-01
004110******************************************************************   TK-01
004120 860-NORM-FWD-RTN.                                                   TK-01
004130     MOVE WS-ADJ-YEAR TO WS-CALC-YEAR.                               TK-01
004140     PERFORM 870-MAXDAY-RTN THRU 870-EXIT.                           TK-01
004150     IF WS-ADJ-DAY > WS-ADJ-MAXDAY                                   TK-01
004160         SUBTRACT WS-ADJ-MAXDAY FROM WS-ADJ-DAY                      TK-01
004170         ADD 1 TO WS-ADJ-MONTH                                       TK-01
004180         IF WS-ADJ-MONTH > 12                                        TK-01
004190             MOVE 1 TO WS-ADJ-MONTH                                  TK-01
004200             ADD 1 TO WS-ADJ-YEAR                                    TK-01
004210         END-IF                                                      TK-01
004220     ELSE                                                            TK-01
004230         MOVE 'Y' TO WS-ADJ-DONE-SW                                  TK-01
004240     END-IF.                                                         TK-01
004250 860-EXIT.                                                           TK-01
004260     EXIT.                                                           TK-01
004270******************************************************************   TK-01
004280*    865-NORM-BACK-RTN                                               TK-01
004290******************************************************************   TK-01
004300 865-NORM-BACK-RTN.                                                  TK-01
004310     IF WS-ADJ-DAY < 1                                               TK-01
004320         SUBTRACT 1 FROM WS-ADJ-MONTH                                TK-01
004330         IF WS-ADJ-MONTH < 1                                         TK-01
004340             MOVE 12 TO WS-ADJ-MONTH                                 TK-01
004350             SUBTRACT 1 FROM WS-ADJ-YEAR                             TK-01
004360         END-IF                                                      TK-01
004370         MOVE WS-ADJ-YEAR TO WS-CALC-YEAR                            TK-01
004380         PERFORM 870-MAXDAY-RTN THRU 870-EXIT                        TK-01
004390         ADD WS-ADJ-MAXDAY TO WS-ADJ-DAY                             TK-01
004400     ELSE                                                            TK-01
004410         MOVE 'Y' TO WS-ADJ-DONE-SW                                  TK-01
004420     END-IF.                                                         TK-01
004430 865-EXIT.                                                           TK-01
004440     EXIT.                                                           TK-01
004450******************************************************************   TK-01
004460*    870-MAXDAY-RTN - LAST DAY OF WS-ADJ-MONTH / WS-CALC-YEAR        TK-01
004470******************************************************************   TK-01
004480 870-MAXDAY-RTN.                                                     TK-01
004490     SET MO-IX TO WS-ADJ-MONTH.                                      TK-01
004500     MOVE WS-MONTH-DAYS(MO-IX) TO WS-ADJ-MAXDAY.                     TK-01
004510     IF WS-ADJ-MONTH = 2                                             TK-01
004520         PERFORM 320-LEAP-YEAR-TEST-RTN THRU 320-EXIT                TK-01
004530         IF WS-CAL-IS-LEAP                                           TK-01
004540             MOVE 29 TO WS-ADJ-MAXDAY                                TK-01
004550         END-IF                                                      TK-01
004560     END-IF.                                                         TK-01
004570 870-EXIT.                                                           TK-01
004580     EXIT.                                                           TK-01
