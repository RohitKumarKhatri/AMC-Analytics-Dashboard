000100*    TKTAGGC  -  PERIOD-AGGREGATE WORKING RECORD (200 BYTE FORM)          
000110*    MOVED TO THE FLAT AGGREGATE-OUTPUT-REC FD AREA BEFORE EACH           
000120*    WRITE, ONE OCCURRENCE PER WEEK OR MONTH BUCKET IN A DATASET.         
000130 01  PERIOD-AGGREGATE-REC.                                                
000140     05  AGD-PERIOD-TYPE         PIC X(07).                               
000150     05  AGD-YEAR-FILTER         PIC 9(04).                               
000160     05  AGD-SEGMENT             PIC X(60).                               
000170     05  AGD-BUCKET.                                                      
000180         COPY TKTBUKC REPLACING ==:TAG:== BY ==AGD==.                     
000190     05  FILLER                  PIC X(69).                               
