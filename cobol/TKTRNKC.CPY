000100*    TKTRNKC  -  ONE RANKED-CUSTOMER ENTRY - SUB-GROUP COPIED INTO        
000110*    TKTRANK'S WORKING TABLE, THE TKTDRV/TKTRANK LINKAGE, AND THE         
000120*    METADATA CUSTOMER OUTPUT LINE.                                       
000130     10  :TAG:-CUSTOMER-NAME     PIC X(60).                               
000140     10  :TAG:-H2-COUNT          PIC 9(05).                               
000150     10  :TAG:-ONE-ALB-FLAG      PIC X(01).                               
000160         88  :TAG:-IS-ONE-ALBANIA      VALUE 'Y'.                         
000170     10  FILLER                  PIC X(03).                               
