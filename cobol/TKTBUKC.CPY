000100*    TKTBUKC  -  ONE AGGREGATION BUCKET (WEEK OR MONTH), SUB-GROUP        
000110*    COPIED WITH REPLACING INTO THE BUCKET TABLES BUILT BY TKTWEEK        
000120*    AND TKTMNTH, AND INTO THE PERIOD-AGGREGATE OUTPUT RECORD.            
000130     10  :TAG:-PERIOD-START      PIC 9(8).                                
000140     10  :TAG:-PERIOD-END        PIC 9(8).                                
000150     10  :TAG:-LABEL             PIC X(26).                               
000160     10  :TAG:-CREATED-COUNT     PIC 9(5).                                
000170     10  :TAG:-RESOLVED-COUNT    PIC 9(5).                                
000180     10  :TAG:-CUMULATIVE        PIC S9(6).                               
000190     10  FILLER                  PIC X(02).                               
