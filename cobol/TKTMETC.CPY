000100*    TKTMETC  -  METADATA OUTPUT RECORD (200 BYTE FIXED FORM)             
000110*    ONE SUMMARY RECORD FOLLOWED BY ONE CUSTOMER RECORD PER RANKED        
000120*    CUSTOMER - REC-TYPE BYTE TELLS READER WHICH LAYOUT APPLIES.          
000130 01  METADATA-SUMMARY-REC.                                                
000140     05  MET-REC-TYPE            PIC X(01).                               
000150         88  MET-IS-SUMMARY            VALUE 'S'.                         
000160         88  MET-IS-CUSTOMER           VALUE 'C'.                         
000170     05  MET-TOTAL-TICKETS       PIC 9(07).                               
000180     05  MET-YEAR-COUNT          PIC 9(02).                               
000190     05  MET-YEAR-TBL PIC 9(04) OCCURS 20 TIMES                           
000200                 INDEXED BY MY-IX.                                        
000210     05  FILLER                  PIC X(110).                              
000220 01  METADATA-CUSTOMER-REC REDEFINES METADATA-SUMMARY-REC.                
000230     05  MTC-REC-TYPE            PIC X(01).                               
000240     05  MTC-CUSTOMER.                                                    
000250         COPY TKTRNKC REPLACING ==:TAG:== BY ==MTC==.                     
000260     05  FILLER                  PIC X(130).                              
