000100******************************************************************        
000110*                                                                *        
000120*    PINNACLE DATA SERVICES - APPLICATIONS DEVELOPMENT          *         
000130*                                                                *        
000140*    PROGRAM:  TKTDRV                                           *         
000150*                                                                *        
000160*    FUNCTION: SECOND STEP OF THE SUPPORT-TICKET AGGREGATION    *         
000170*              RUN.  LOADS THE PARSED TICKET WORK FILE INTO AN  *         
000180*              IN-MEMORY TABLE, DRIVES THE YEAR X PERIOD-TYPE X *         
000190*              SEGMENT MATRIX, CALLS TKTWEEK/TKTMNTH TO BUCKET  *         
000200*              THE FILTERED TICKETS, CALLS TKTRANK TO RANK THE  *         
000210*              CUSTOMERS, AND WRITES THE AGGREGATE AND METADATA *         
000220*              OUTPUT FILES.                                    *         
000230*                                                                *        
000240******************************************************************        
000250*                                                                *        
000260*    MAINTENANCE LOG                                            *         
000270*    ----------------                                           *         
000280*    DATE      BY    REQUEST    DESCRIPTION                     *         
000290*    --------  ----  ---------  ------------------------------  *         
000300*    11/21/88  RKD   SR-0118    ORIGINAL CODING.                *         
000310*    04/14/89  RKD   SR-0146    DATASET HEADER LINE ADDED.       *        
000320*    10/02/90  HCP   SR-0302    REST-OF-WORLD SEGMENT ADDED.     *        
000330*    07/19/91  HCP   SR-0357    PER-DATASET CONFIRMATION LINES.  *        
000340*    02/11/94  DWT   SR-0513    CUSTOMER SEGMENT LOOP REWORKED   *        
000350*                               TO SKIP ONE-ALBANIA VARIANTS.    *        
000360*    09/23/96  MLS   SR-0700    YEAR TABLE SORTED BEFORE DRIVE.  *        
000370*    11/30/98  MLS   SR-0811    Y2K - YEAR WINDOW SET TO 2000.   *        
000380*    05/18/99  MLS   SR-0812    Y2K - REGRESSION SIGN OFF.       *        
000390*    04/09/02  GAF   SR-1041    METADATA STEP CALLS TKTRANK.     *        
000400*    10/21/05  GAF   SR-1189    FINAL DATASET COUNT TO RUN LOG.  *        
000410*    07/16/11  PBN   SR-1477    TICKET TABLE BUMPED TO 5000.     *        
000420*    01/08/26  JQV   HD-4471    ONE ALBANIA SEGMENT WIRED INTO   *        
000430*                               THE DATASET MATRIX.              *        
000440*    02/19/26  JQV   HD-4489    TABLE-SIZE COUNTERS AND THE      *   TK-03
000450*                               CLEAN-SCAN SUBSCRIPTS RECUT AS   *   TK-03
000460*                               77-LEVEL STANDALONE ITEMS.       *   TK-03
000470*    02/19/26  JQV   HD-4490    SPECIAL-NAMES/UPSI-0 TRACE       *   TK-04
000480*                               SWITCH NEVER CARRIED BY THIS     *   TK-04
000490*                               SHOP - REMOVED, UNUSED.          *   TK-04
000500******************************************************************        
000510 IDENTIFICATION DIVISION.                                            TK-01
000520 PROGRAM-ID.     TKTDRV.                                             TK-01
000530 AUTHOR.         R K DONOVAN.                                        TK-01
000540 INSTALLATION.   PINNACLE DATA SERVICES.                             TK-01
000550 DATE-WRITTEN.   11/21/88.                                           TK-01
000560 DATE-COMPILED.                                                      TK-01
000570 SECURITY.       NON-CONFIDENTIAL.                                   TK-01
000580 ENVIRONMENT DIVISION.                                               TK-01
000590 CONFIGURATION SECTION.                                              TK-01
000600 SOURCE-COMPUTER. IBM-370.                                           TK-01
000610 OBJECT-COMPUTER. IBM-370.                                           TK-01
000620 INPUT-OUTPUT SECTION.                                               TK-01
000630 FILE-CONTROL.                                                       TK-01
000640     SELECT TICKET-WORK-FILE ASSIGN TO TKTWORK                       TK-01
000650         ORGANIZATION IS LINE SEQUENTIAL                             TK-01
000660         FILE STATUS IS WS-WTK-STATUS.                               TK-01
000670     SELECT AGGREGATE-OUTPUT-FILE ASSIGN TO TKTAGG                   TK-01
000680         ORGANIZATION IS LINE SEQUENTIAL                             TK-01
000690         FILE STATUS IS WS-AGG-STATUS.                               TK-01
000700     SELECT METADATA-OUTPUT-FILE ASSIGN TO TKTMETA                   TK-01
000710         ORGANIZATION IS LINE SEQUENTIAL                             TK-01
000720         FILE STATUS IS WS-MET-STATUS.                               TK-01
000730 DATA DIVISION.                                                      TK-01
000740 FILE SECTION.                                                       TK-01
000750 FD  TICKET-WORK-FILE                                                TK-01
000760     RECORDING MODE IS F                                             TK-01
000770     LABEL RECORDS ARE STANDARD                                      TK-01
000780     RECORD CONTAINS 200 CHARACTERS.                                 TK-01
000790 01  TICKET-WORK-FD-REC          PIC X(200).                         TK-01
000800 FD  AGGREGATE-OUTPUT-FILE                                           TK-01
000810     RECORDING MODE IS F                                             TK-01
000820     LABEL RECORDS ARE STANDARD                                      TK-01
000830     RECORD CONTAINS 200 CHARACTERS.                                 TK-01
000840 01  AGGREGATE-OUTPUT-FD-REC     PIC X(200).                         TK-01
000850 FD  METADATA-OUTPUT-FILE                                            TK-01
000860     RECORDING MODE IS F                                             TK-01
000870     LABEL RECORDS ARE STANDARD                                      TK-01
000880     RECORD CONTAINS 200 CHARACTERS.                                 TK-01
000890 01  METADATA-OUTPUT-FD-REC      PIC X(200).                         TK-01
000900 WORKING-STORAGE SECTION.                                            TK-01
000910*--------------------------------------------------------------      TK-03
000920*    STANDALONE TABLE-SIZE COUNTERS                                  TK-03
000930*--------------------------------------------------------------      TK-03
000940 77  WS-TICKET-COUNT             PIC 9(04) COMP VALUE 0.             TK-03
000950 77  WS-CLEAN-SCAN-POS           PIC 9(02) COMP VALUE 0.             TK-03
000960 77  WS-CLEAN-SCAN-NEXT          PIC 9(02) COMP VALUE 0.             TK-03
000970 77  WS-FILTER-COUNT             PIC 9(04) COMP VALUE 0.             TK-03
000980 77  WS-BUCKET-COUNT             PIC 9(03) COMP VALUE 0.             TK-03
000990 77  WS-RANK-COUNT               PIC 9(03) COMP VALUE 0.             TK-03
001000*--------------------------------------------------------------      TK-01
001010*    FILE STATUS AND CONTROL SWITCHES                                TK-01
001020*--------------------------------------------------------------      TK-01
001030 01  WS-FILE-STATUSES.                                               TK-01
001040     05  WS-WTK-STATUS           PIC X(02) VALUE SPACES.             TK-01
001050         88  WS-WTK-OK                 VALUE '00'.                   TK-01
001060         88  WS-WTK-EOF                VALUE '10'.                   TK-01
001070     05  WS-AGG-STATUS           PIC X(02) VALUE SPACES.             TK-01
001080         88  WS-AGG-OK                 VALUE '00'.                   TK-01
001090     05  WS-MET-STATUS           PIC X(02) VALUE SPACES.             TK-01
001100         88  WS-MET-OK                 VALUE '00'.                   TK-01
001110     05  FILLER                  PIC X(01).                          TK-01
001120 01  WS-SWITCHES.                                                    TK-01
001130     05  WS-WTK-EOF-SW           PIC X(01) VALUE 'N'.                TK-01
001140         88  WS-WTK-AT-EOF             VALUE 'Y'.                    TK-01
001150     05  WS-FOUND-SW             PIC X(01) VALUE 'N'.                TK-01
001160         88  WS-FOUND                  VALUE 'Y'.                    TK-01
001170     05  WS-ONE-ALB-SW           PIC X(01) VALUE 'N'.                TK-01
001180         88  WS-ONE-ALB-FOUND          VALUE 'Y'.                    TK-01
001190     05  WS-SEG-MATCH-SW         PIC X(01) VALUE 'N'.                TK-01
001200         88  WS-SEG-MATCH              VALUE 'Y'.                    TK-01
001210     05  FILLER                  PIC X(01).                          TK-01
001220*--------------------------------------------------------------      TK-01
001230*    PARSED TICKET WORK RECORD - TRANSIENT READ AREA                 TK-01
001240*--------------------------------------------------------------      TK-01
001250 01  WS-TICKET-WORK.                                                 TK-01
001260     COPY TKTRECC REPLACING ==:TAG:== BY ==WTK==.                    TK-01
001270 01  WS-TICKET-WORK-X REDEFINES WS-TICKET-WORK PIC X(200).           TK-01
001280*--------------------------------------------------------------      TK-01
001290*    IN-MEMORY TICKET TABLE - ONE ENTRY PER ACCEPTED TICKET          TK-01
001300*--------------------------------------------------------------      TK-01
001310 01  TTK-TICKET-TABLE.                                               TK-01
001320     05  TTK-TICKET-ENTRY OCCURS 5000 TIMES                          TK-01
001330             INDEXED BY TT-IX.                                       TK-01
001340         COPY TKTRECC REPLACING ==:TAG:== BY ==TTK==.                TK-01
001350 01  TTK-TICKET-TABLE-X REDEFINES TTK-TICKET-TABLE.                  TK-01
001360     05  TTK-RAW-SLOT            PIC X(200) OCCURS 5000 TIMES        TK-01
001370             INDEXED BY TX-IX.                                       TK-01
001380*--------------------------------------------------------------      TK-01
001390*    DISTINCT CUSTOMER / YEAR TABLES (REBUILT FROM THE TABLE)        TK-01
001400*--------------------------------------------------------------      TK-01
001410 01  WS-DISTINCT-TABLES.                                             TK-01
001420     05  WS-CUST-COUNT           PIC 9(03) COMP VALUE 0.             TK-01
001430     05  WS-CUST-NAME-TBL OCCURS 200 TIMES                           TK-01
001440                 INDEXED BY CU-IX  PIC X(60).                        TK-01
001450     05  WS-CUST-ALB-TBL OCCURS 200 TIMES                            TK-01
001460                 INDEXED BY CA-IX  PIC X(01).                        TK-01
001470     05  WS-YEAR-COUNT           PIC 9(02) COMP VALUE 0.             TK-01
001480     05  WS-YEAR-TBL OCCURS 20 TIMES                                 TK-01
001490                 INDEXED BY YR-IX  PIC 9(04).                        TK-01
001500     05  WS-YEAR-OF-TICKET       PIC 9(04) COMP VALUE 0.             TK-01
001510     05  WS-YEAR-HOLD            PIC 9(04) COMP VALUE 0.             TK-01
001520     05  FILLER                  PIC X(01).                          TK-01
001530 01  WS-CLEAN-SCAN-NAME          PIC X(66) VALUE SPACES.             TK-01
001540*--------------------------------------------------------------      TK-01
001550*    FILTERED-TICKET WORKING TABLE PASSED TO THE AGGREGATORS         TK-01
001560*--------------------------------------------------------------      TK-01
001570 01  FTK-FILTER-TABLE.                                               TK-01
001580     05  FTK-FILTER-ENTRY OCCURS 5000 TIMES                          TK-01
001590             INDEXED BY FT-IX.                                       TK-01
001600         COPY TKTFLTC REPLACING ==:TAG:== BY ==FTK==.                TK-01
001610*--------------------------------------------------------------      TK-01
001620*    BUCKET TABLE RETURNED BY TKTWEEK / TKTMNTH                      TK-01
001630*--------------------------------------------------------------      TK-01
001640 01  BKT-BUCKET-TABLE.                                               TK-01
001650     05  BKT-BUCKET-ENTRY OCCURS 60 TIMES                            TK-01
001660             INDEXED BY BK-IX.                                       TK-01
001670         COPY TKTBUKC REPLACING ==:TAG:== BY ==BKT==.                TK-01
001680*--------------------------------------------------------------      TK-01
001690*    CUSTOMER RANK TABLE RETURNED BY TKTRANK                         TK-01
001700*--------------------------------------------------------------      TK-01
001710 01  RNK-RANK-TABLE.                                                 TK-01
001720     05  RNK-RANK-ENTRY OCCURS 200 TIMES                             TK-01
001730             INDEXED BY RN-IX.                                       TK-01
001740         COPY TKTRNKC REPLACING ==:TAG:== BY ==RNK==.                TK-01
001750 01  WS-METADATA-TOTALS.                                             TK-01
001760     05  WS-META-TOTAL-TICKETS    PIC 9(07) COMP VALUE 0.            TK-01
001770*--------------------------------------------------------------      TK-01
001780*    OUTPUT RECORD AREAS - EACH COPYBOOK IS ITS OWN 01 ENTRY         TK-01
001790*--------------------------------------------------------------      TK-01
001800     COPY TKTAGGC.                                                   TK-01
001810     COPY TKTMETC.                                                   TK-01
001820*--------------------------------------------------------------      TK-01
001830*    DRIVER-MATRIX CONTROL FIELDS                                    TK-01
001840*--------------------------------------------------------------      TK-01
001850 01  WS-DRIVER-CONTROL.                                              TK-01
001860     05  WS-CURRENT-YEAR          PIC 9(04) COMP VALUE 0.            TK-01
001870     05  WS-PERIOD-TYPE           PIC X(07) VALUE SPACES.            TK-01
001880         88  WS-PERIOD-IS-WEEKLY       VALUE 'WEEKLY'.               TK-01
001890         88  WS-PERIOD-IS-MONTHLY      VALUE 'MONTHLY'.              TK-01
001900     05  WS-PTYPE-IX              PIC 9(01) COMP VALUE 0.            TK-01
001910     05  WS-SEGMENT-NAME          PIC X(60) VALUE SPACES.            TK-01
001920     05  WS-SEGMENT-MODE          PIC X(01) VALUE SPACES.            TK-01
001930         88  WS-SEG-IS-ALL             VALUE 'A'.                    TK-01
001940         88  WS-SEG-IS-ONE-ALB         VALUE 'O'.                    TK-01
001950         88  WS-SEG-IS-ROW             VALUE 'R'.                    TK-01
001960         88  WS-SEG-IS-CUSTOMER        VALUE 'C'.                    TK-01
001970     05  FILLER                  PIC X(01).                          TK-01
001980 01  WS-PERIOD-TYPE-TABLE-DATA.                                      TK-01
001990     05  FILLER              PIC X(14) VALUE 'WEEKLY MONTHLY'.       TK-01
002000 01  WS-PERIOD-TYPE-TABLE REDEFINES WS-PERIOD-TYPE-TABLE-DATA.       TK-01
002010     05  WS-PTYPE-ENTRY PIC X(07) OCCURS 2 TIMES                     TK-01
002020                 INDEXED BY PT-IX.                                   TK-01
002030*--------------------------------------------------------------      TK-01
002040*    RUN COUNTERS                                                    TK-01
002050*--------------------------------------------------------------      TK-01
002060 01  WS-RUN-COUNTERS.                                                TK-01
002070     05  WS-DATASET-COUNT         PIC 9(05) COMP-3 VALUE 0.          TK-01
002080     05  WS-SUBSCRIPT             PIC 9(04) COMP VALUE 0.            TK-01
002090     05  FILLER                  PIC X(01).                          TK-01
002100 PROCEDURE DIVISION.                                                 TK-01
002110******************************************************************   TK-01
002120*    000-MAIN-RTN - JOB STEP CONTROL                                 TK-01
002130******************************************************************   TK-01
002140 000-MAIN-RTN.                                                       TK-01
002150     DISPLAY 'TKTDRV STARTED'.                                       TK-01
002160     PERFORM 800-OPEN-FILES-RTN THRU 800-EXIT.                       TK-01
002170     PERFORM 200-LOAD-TICKET-TABLE-RTN THRU 200-EXIT.                TK-01
002180     PERFORM 250-SORT-YEAR-TABLE-RTN THRU 250-EXIT.                  TK-01
002190     PERFORM 300-DRIVE-MATRIX-RTN THRU 300-EXIT.                     TK-01
002200     PERFORM 900-METADATA-STEP-RTN THRU 900-EXIT.                    TK-01
002210     DISPLAY 'TKTDRV RUN SUMMARY'.                                   TK-01
002220     DISPLAY '  TICKETS IN TABLE   ' WS-TICKET-COUNT.                TK-01
002230     DISPLAY '  DISTINCT CUSTOMERS ' WS-CUST-COUNT.                  TK-01
002240     DISPLAY '  DISTINCT YEARS     ' WS-YEAR-COUNT.                  TK-01
002250     DISPLAY '  DATASETS WRITTEN   ' WS-DATASET-COUNT.               TK-01
002260     PERFORM 950-CLOSE-FILES-RTN THRU 950-EXIT.                      TK-01
002270     DISPLAY 'TKTDRV ENDED NORMALLY'.                                TK-01
002280     GOBACK.                                                         TK-01
002290******************************************************************   TK-01
002300*    200-LOAD-TICKET-TABLE-RTN - READ TKTWORK, REBUILD TABLES        TK-01
002310******************************************************************   TK-01
002320 200-LOAD-TICKET-TABLE-RTN.                                          TK-01
002330     PERFORM 210-READ-WORK-RTN THRU 210-EXIT.                        TK-01
002340     PERFORM 220-STORE-TICKET-RTN THRU 220-EXIT                      TK-01
002350         UNTIL WS-WTK-AT-EOF.                                        TK-01
002360 200-EXIT.                                                           TK-01
002370     EXIT.                                                           TK-01
002380******************************************************************   TK-01
002390*    210-READ-WORK-RTN                                               TK-01
002400******************************************************************   TK-01
002410 210-READ-WORK-RTN.                                                  TK-01
002420     READ TICKET-WORK-FILE INTO WS-TICKET-WORK                       TK-01
002430         AT END                                                      TK-01
002440             MOVE 'Y' TO WS-WTK-EOF-SW                               TK-01
002450             GO TO 210-EXIT.                                         TK-01
002460     IF NOT WS-WTK-OK AND NOT WS-WTK-EOF                             TK-01
002470         DISPLAY 'TKTDRV ERROR READING TKTWORK, STATUS '             TK-01
002480             WS-WTK-STATUS                                           TK-01
002490         MOVE 16 TO RETURN-CODE                                      TK-01
002500         MOVE 'Y' TO WS-WTK-EOF-SW                                   TK-01
002510     END-IF.                                                         TK-01
002520 210-EXIT.                                                           TK-01
002530     EXIT.                                                           TK-01
002540******************************************************************   TK-01
002550*    220-STORE-TICKET-RTN - APPEND TO TABLE, TRACK DISTINCTS         TK-01
002560******************************************************************   TK-01
002570 220-STORE-TICKET-RTN.                                               TK-01
002580     IF WS-TICKET-COUNT < 5000                                       TK-01
002590         ADD 1 TO WS-TICKET-COUNT                                    TK-01
002600         SET TT-IX TO WS-TICKET-COUNT                                TK-01
002610         MOVE WS-TICKET-WORK TO TTK-TICKET-ENTRY(TT-IX)              TK-01
002620         PERFORM 230-TRACK-CUSTOMER-RTN THRU 230-EXIT                TK-01
002630         PERFORM 240-TRACK-YEAR-RTN THRU 240-EXIT                    TK-01
002640     END-IF.                                                         TK-01
002650     PERFORM 210-READ-WORK-RTN THRU 210-EXIT.                        TK-01
002660 220-EXIT.                                                           TK-01
002670     EXIT.                                                           TK-01
002680******************************************************************   TK-01
002690*    230-TRACK-CUSTOMER-RTN - DISTINCT CLEANED CUSTOMER NAMES        TK-01
002700******************************************************************   TK-01
002710 230-TRACK-CUSTOMER-RTN.                                             TK-01
002720     MOVE 'N' TO WS-FOUND-SW.                                        TK-01
002730     IF WS-CUST-COUNT NOT = ZERO                                     TK-01
002740         PERFORM 231-FIND-CUST-RTN THRU 231-EXIT                     TK-01
002750             VARYING CU-IX FROM 1 BY 1                               TK-01
002760             UNTIL CU-IX > WS-CUST-COUNT OR WS-FOUND                 TK-01
002770     END-IF.                                                         TK-01
002780     IF NOT WS-FOUND AND WS-CUST-COUNT < 200                         TK-01
002790         AND WTK-CUSTOMER NOT = SPACES                               TK-01
002800         ADD 1 TO WS-CUST-COUNT                                      TK-01
002810         SET CU-IX TO WS-CUST-COUNT                                  TK-01
002820         MOVE WTK-CUSTOMER TO WS-CUST-NAME-TBL(CU-IX)                TK-01
002830         MOVE WTK-CUSTOMER TO WS-CLEAN-SCAN-NAME                     TK-01
002840         PERFORM 650-CLEAN-ALB-TEST-RTN THRU 650-EXIT                TK-01
002850         IF WS-ONE-ALB-FOUND                                         TK-01
002860             MOVE 'Y' TO WS-CUST-ALB-TBL(CU-IX)                      TK-01
002870         ELSE                                                        TK-01
002880             MOVE 'N' TO WS-CUST-ALB-TBL(CU-IX)                      TK-01
002890         END-IF                                                      TK-01
002900     END-IF.                                                         TK-01
002910 230-EXIT.                                                           TK-01
002920     EXIT.                                                           TK-01
002930******************************************************************   TK-01
002940*    231-FIND-CUST-RTN                                               TK-01
002950******************************************************************   TK-01
002960 231-FIND-CUST-RTN.                                                  TK-01
002970     IF WS-CUST-NAME-TBL(CU-IX) = WTK-CUSTOMER                       TK-01
002980         MOVE 'Y' TO WS-FOUND-SW                                     TK-01
002990     END-IF.                                                         TK-01
003000 231-EXIT.                                                           TK-01
003010     EXIT.                                                           TK-01
003020******************************************************************   TK-01
003030*    240-TRACK-YEAR-RTN - DISTINCT CREATION YEARS                    TK-01
003040******************************************************************   TK-01
003050 240-TRACK-YEAR-RTN.                                                 TK-01
003060     COMPUTE WS-YEAR-OF-TICKET = WTK-CREATED-DATE / 10000.           TK-01
003070     MOVE 'N' TO WS-FOUND-SW.                                        TK-01
003080     IF WS-YEAR-COUNT NOT = ZERO                                     TK-01
003090         PERFORM 241-FIND-YEAR-RTN THRU 241-EXIT                     TK-01
003100             VARYING YR-IX FROM 1 BY 1                               TK-01
003110             UNTIL YR-IX > WS-YEAR-COUNT OR WS-FOUND                 TK-01
003120     END-IF.                                                         TK-01
003130     IF NOT WS-FOUND AND WS-YEAR-COUNT < 20                          TK-01
003140         ADD 1 TO WS-YEAR-COUNT                                      TK-01
003150         SET YR-IX TO WS-YEAR-COUNT                                  TK-01
003160         MOVE WS-YEAR-OF-TICKET TO WS-YEAR-TBL(YR-IX)                TK-01
003170     END-IF.                                                         TK-01
003180 240-EXIT.                                                           TK-01
003190     EXIT.                                                           TK-01
003200******************************************************************   TK-01
003210*    241-FIND-YEAR-RTN                                               TK-01
003220******************************************************************   TK-01
003230 241-FIND-YEAR-RTN.                                                  TK-01
003240     IF WS-YEAR-TBL(YR-IX) = WS-YEAR-OF-TICKET                       TK-01
003250         MOVE 'Y' TO WS-FOUND-SW                                     TK-01
003260     END-IF.                                                         TK-01
003270 241-EXIT.                                                           TK-01
003280     EXIT.                                                           TK-01
003290******************************************************************   TK-01
003300*    250-SORT-YEAR-TABLE-RTN - ASCENDING INSERTION SORT              TK-01
003310******************************************************************   TK-01
003320 250-SORT-YEAR-TABLE-RTN.                                            TK-01
003330     IF WS-YEAR-COUNT > 1                                            TK-01
003340         SET YR-IX TO 2                                              TK-01
003350         PERFORM 251-INSERT-YEAR-RTN THRU 251-EXIT                   TK-01
003360             VARYING YR-IX FROM 2 BY 1                               TK-01
003370             UNTIL YR-IX > WS-YEAR-COUNT                             TK-01
003380     END-IF.                                                         TK-01
003390 250-EXIT.                                                           TK-01
003400     EXIT.                                                           TK-01
003410******************************************************************   TK-01
003420*    251-INSERT-YEAR-RTN - CLASSIC INSERTION-SORT SHIFT-DOWN         TK-01
003430******************************************************************   TK-01
003440 251-INSERT-YEAR-RTN.                                                TK-01
003450     MOVE WS-YEAR-TBL(YR-IX) TO WS-YEAR-HOLD.                        TK-01
003460     SET WS-SUBSCRIPT TO YR-IX.                                      TK-01
003470     PERFORM 252-SHIFT-YEAR-RTN THRU 252-EXIT                        TK-01
003480         UNTIL WS-SUBSCRIPT < 2                                      TK-01
003490            OR WS-YEAR-TBL(WS-SUBSCRIPT - 1) NOT > WS-YEAR-HOLD.     TK-01
003500     SET YR-IX TO WS-SUBSCRIPT.                                      TK-01
003510     MOVE WS-YEAR-HOLD TO WS-YEAR-TBL(YR-IX).                        TK-01
003520 251-EXIT.                                                           TK-01
003530     EXIT.                                                           TK-01
003540******************************************************************   TK-01
003550*    252-SHIFT-YEAR-RTN                                              TK-01
003560******************************************************************   TK-01
003570 252-SHIFT-YEAR-RTN.                                                 TK-01
003580     MOVE WS-YEAR-TBL(WS-SUBSCRIPT - 1)                              TK-01
003590         TO WS-YEAR-TBL(WS-SUBSCRIPT).                               TK-01
003600     SUBTRACT 1 FROM WS-SUBSCRIPT.                                   TK-01
003610 252-EXIT.                                                           TK-01
003620     EXIT.                                                           TK-01
003630******************************************************************   TK-01
003640*    300-DRIVE-MATRIX-RTN - YEAR X PERIOD-TYPE X SEGMENT MATRIX      TK-01
003650******************************************************************   TK-01
003660 300-DRIVE-MATRIX-RTN.                                               TK-01
003670     IF WS-YEAR-COUNT = ZERO                                         TK-01
003680         GO TO 300-EXIT.                                             TK-01
003690     PERFORM 310-DRIVE-YEAR-RTN THRU 310-EXIT                        TK-01
003700         VARYING YR-IX FROM 1 BY 1                                   TK-01
003710         UNTIL YR-IX > WS-YEAR-COUNT.                                TK-01
003720 300-EXIT.                                                           TK-01
003730     EXIT.                                                           TK-01
003740******************************************************************   TK-01
003750*    310-DRIVE-YEAR-RTN - ONE REPORTING YEAR                         TK-01
003760******************************************************************   TK-01
003770 310-DRIVE-YEAR-RTN.                                                 TK-01
003780     MOVE WS-YEAR-TBL(YR-IX) TO WS-CURRENT-YEAR.                     TK-01
003790     PERFORM 320-DRIVE-PTYPE-RTN THRU 320-EXIT                       TK-01
003800         VARYING PT-IX FROM 1 BY 1 UNTIL PT-IX > 2.                  TK-01
003810 310-EXIT.                                                           TK-01
003820     EXIT.                                                           TK-01
003830******************************************************************   TK-01
003840*    320-DRIVE-PTYPE-RTN - WEEKLY THEN MONTHLY FOR THIS YEAR         TK-01
003850******************************************************************   TK-01
003860 320-DRIVE-PTYPE-RTN.                                                TK-01
003870     MOVE WS-PTYPE-ENTRY(PT-IX) TO WS-PERIOD-TYPE.                   TK-01
003880     PERFORM 330-SEGMENT-ALL-RTN THRU 330-EXIT.                      TK-01
003890     PERFORM 340-SEGMENT-ONEALB-RTN THRU 340-EXIT.                   TK-01
003900     PERFORM 350-SEGMENT-ROW-RTN THRU 350-EXIT.                      TK-01
003910     PERFORM 360-DRIVE-CUSTOMERS-RTN THRU 360-EXIT.                  TK-01
003920 320-EXIT.                                                           TK-01
003930     EXIT.                                                           TK-01
003940******************************************************************   TK-01
003950*    330-SEGMENT-ALL-RTN - NO CUSTOMER FILTER                        TK-01
003960******************************************************************   TK-01
003970 330-SEGMENT-ALL-RTN.                                                TK-01
003980     MOVE 'A' TO WS-SEGMENT-MODE.                                    TK-01
003990     MOVE 'all' TO WS-SEGMENT-NAME.                                  TK-01
004000     PERFORM 400-FILTER-TICKETS-RTN THRU 400-EXIT.                   TK-01
004010     PERFORM 500-RUN-DATASET-RTN THRU 500-EXIT.                      TK-01
004020 330-EXIT.                                                           TK-01
004030     EXIT.                                                           TK-01
004040******************************************************************   TK-01
004050*    340-SEGMENT-ONEALB-RTN - ONE ALBANIA SEGMENT                    TK-01
004060******************************************************************   TK-01
004070 340-SEGMENT-ONEALB-RTN.                                             TK-01
004080     MOVE 'O' TO WS-SEGMENT-MODE.                                    TK-01
004090     MOVE 'one-albania' TO WS-SEGMENT-NAME.                          TK-01
004100     PERFORM 400-FILTER-TICKETS-RTN THRU 400-EXIT.                   TK-01
004110     PERFORM 500-RUN-DATASET-RTN THRU 500-EXIT.                      TK-01
004120 340-EXIT.                                                           TK-01
004130     EXIT.                                                           TK-01
004140******************************************************************   TK-01
004150*    350-SEGMENT-ROW-RTN - REST OF WORLD SEGMENT                     TK-01
004160******************************************************************   TK-01
004170 350-SEGMENT-ROW-RTN.                                                TK-01
004180     MOVE 'R' TO WS-SEGMENT-MODE.                                    TK-01
004190     MOVE 'rest-of-world' TO WS-SEGMENT-NAME.                        TK-01
004200     PERFORM 400-FILTER-TICKETS-RTN THRU 400-EXIT.                   TK-01
004210     PERFORM 500-RUN-DATASET-RTN THRU 500-EXIT.                      TK-01
004220 350-EXIT.                                                           TK-01
004230     EXIT.                                                           TK-01
004240******************************************************************   TK-01
004250*    360-DRIVE-CUSTOMERS-RTN - ONE DATASET PER NON-ALBANIA CUST      TK-01
004260******************************************************************   TK-01
004270 360-DRIVE-CUSTOMERS-RTN.                                            TK-01
004280     IF WS-CUST-COUNT = ZERO                                         TK-01
004290         GO TO 360-EXIT.                                             TK-01
004300     PERFORM 361-DRIVE-ONE-CUSTOMER-RTN THRU 361-EXIT                TK-01
004310         VARYING CU-IX FROM 1 BY 1                                   TK-01
004320         UNTIL CU-IX > WS-CUST-COUNT.                                TK-01
004330 360-EXIT.                                                           TK-01
004340     EXIT.                                                           TK-01
004350******************************************************************   TK-01
004360*    361-DRIVE-ONE-CUSTOMER-RTN                                      TK-01
004370******************************************************************   TK-01
004380 361-DRIVE-ONE-CUSTOMER-RTN.                                         TK-01
004390     IF WS-CUST-ALB-TBL(CU-IX) = 'N'                                 TK-01
004400         MOVE 'C' TO WS-SEGMENT-MODE                                 TK-01
004410         MOVE WS-CUST-NAME-TBL(CU-IX) TO WS-SEGMENT-NAME             TK-01
004420         PERFORM 400-FILTER-TICKETS-RTN THRU 400-EXIT                TK-01
004430         PERFORM 500-RUN-DATASET-RTN THRU 500-EXIT                   TK-01
004440     END-IF.                                                         TK-01
004450 361-EXIT.                                                           TK-01
004460     EXIT.                                                           TK-01
004470******************************************************************   TK-01
004480*    400-FILTER-TICKETS-RTN - YEAR + SEGMENT FILTER                  TK-01
004490******************************************************************   TK-01
004500 400-FILTER-TICKETS-RTN.                                             TK-01
004510     MOVE ZERO TO WS-FILTER-COUNT.                                   TK-01
004520     IF WS-TICKET-COUNT = ZERO                                       TK-01
004530         GO TO 400-EXIT.                                             TK-01
004540     PERFORM 410-FILTER-ONE-TICKET-RTN THRU 410-EXIT                 TK-01
004550         VARYING TT-IX FROM 1 BY 1                                   TK-01
004560         UNTIL TT-IX > WS-TICKET-COUNT.                              TK-01
004570 400-EXIT.                                                           TK-01
004580     EXIT.                                                           TK-01
004590******************************************************************   TK-01
004600*    410-FILTER-ONE-TICKET-RTN                                       TK-01
004610******************************************************************   TK-01
004620 410-FILTER-ONE-TICKET-RTN.                                          TK-01
004630     COMPUTE WS-YEAR-OF-TICKET =                                     TK-01
004640         TTK-CREATED-DATE(TT-IX) / 10000.                            TK-01
004650     IF WS-YEAR-OF-TICKET = WS-CURRENT-YEAR                          TK-01
004660         PERFORM 420-SEGMENT-TEST-RTN THRU 420-EXIT                  TK-01
004670         IF WS-SEG-MATCH AND WS-FILTER-COUNT < 5000                  TK-01
004680             ADD 1 TO WS-FILTER-COUNT                                TK-01
004690             SET FT-IX TO WS-FILTER-COUNT                            TK-01
004700             MOVE TTK-CREATED-DATE(TT-IX)                            TK-01
004710                 TO FTK-CREATED-DATE(FT-IX)                          TK-01
004720             MOVE TTK-CLOSURE-DATE(TT-IX)                            TK-01
004730                 TO FTK-CLOSURE-DATE(FT-IX)                          TK-01
004740         END-IF                                                      TK-01
004750     END-IF.                                                         TK-01
004760 410-EXIT.                                                           TK-01
004770     EXIT.                                                           TK-01
004780******************************************************************   TK-01
004790*    420-SEGMENT-TEST-RTN - 'ALL' / ONE-ALBANIA / ROW / CUSTOMER     TK-01
004800******************************************************************   TK-01
004810 420-SEGMENT-TEST-RTN.                                               TK-01
004820     MOVE 'N' TO WS-SEG-MATCH-SW.                                    TK-01
004830     EVALUATE TRUE                                                   TK-01
004840         WHEN WS-SEG-IS-ALL                                          TK-01
004850             MOVE 'Y' TO WS-SEG-MATCH-SW                             TK-01
004860         WHEN WS-SEG-IS-ONE-ALB                                      TK-01
004870             IF TTK-IS-ONE-ALBANIA(TT-IX)                            TK-01
004880                 MOVE 'Y' TO WS-SEG-MATCH-SW                         TK-01
004890             END-IF                                                  TK-01
004900         WHEN WS-SEG-IS-ROW                                          TK-01
004910             IF NOT TTK-IS-ONE-ALBANIA(TT-IX)                        TK-01
004920                 MOVE 'Y' TO WS-SEG-MATCH-SW                         TK-01
004930             END-IF                                                  TK-01
004940         WHEN WS-SEG-IS-CUSTOMER                                     TK-01
004950             IF TTK-CUSTOMER(TT-IX) = WS-SEGMENT-NAME                TK-01
004960                 MOVE 'Y' TO WS-SEG-MATCH-SW                         TK-01
004970             END-IF                                                  TK-01
004980     END-EVALUATE.                                                   TK-01
004990 420-EXIT.                                                           TK-01
005000     EXIT.                                                           TK-01
005010******************************************************************   TK-01
005020*    500-RUN-DATASET-RTN - CALL THE RIGHT AGGREGATOR, WRITE IT       TK-01
005030******************************************************************   TK-01
005040 500-RUN-DATASET-RTN.                                                TK-01
005050     MOVE ZERO TO WS-BUCKET-COUNT.                                   TK-01
005060     IF WS-PERIOD-IS-WEEKLY                                          TK-01
005070         CALL 'TKTWEEK' USING WS-FILTER-COUNT FTK-FILTER-TABLE       TK-01
005080             WS-BUCKET-COUNT BKT-BUCKET-TABLE                        TK-01
005090     ELSE                                                            TK-01
005100         CALL 'TKTMNTH' USING WS-FILTER-COUNT FTK-FILTER-TABLE       TK-01
005110             WS-BUCKET-COUNT BKT-BUCKET-TABLE                        TK-01
005120     END-IF.                                                         TK-01
005130     PERFORM 600-WRITE-DATASET-RTN THRU 600-EXIT.                    TK-01
005140     ADD 1 TO WS-DATASET-COUNT.                                      TK-01
005150     DISPLAY 'TKTDRV DATASET WRITTEN - ' WS-PERIOD-TYPE ' '          TK-01
005160         WS-CURRENT-YEAR ' ' WS-SEGMENT-NAME.                        TK-01
005170 500-EXIT.                                                           TK-01
005180     EXIT.                                                           TK-01
005190******************************************************************   TK-01
005200*    600-WRITE-DATASET-RTN - HEADER LINE THEN EACH BUCKET            TK-01
005210******************************************************************   TK-01
005220 600-WRITE-DATASET-RTN.                                              TK-01
005230     MOVE SPACES TO PERIOD-AGGREGATE-REC.                            TK-01
005240     MOVE WS-PERIOD-TYPE TO AGD-PERIOD-TYPE.                         TK-01
005250     MOVE WS-CURRENT-YEAR TO AGD-YEAR-FILTER.                        TK-01
005260     MOVE WS-SEGMENT-NAME TO AGD-SEGMENT.                            TK-01
005270     MOVE ZERO TO AGD-PERIOD-START AGD-PERIOD-END                    TK-01
005280         AGD-CREATED-COUNT AGD-RESOLVED-COUNT AGD-CUMULATIVE.        TK-01
005290     MOVE PERIOD-AGGREGATE-REC TO AGGREGATE-OUTPUT-FD-REC.           TK-01
005300     WRITE AGGREGATE-OUTPUT-FD-REC.                                  TK-01
005310     IF WS-BUCKET-COUNT = ZERO                                       TK-01
005320         GO TO 600-EXIT.                                             TK-01
005330     PERFORM 610-WRITE-BUCKET-RTN THRU 610-EXIT                      TK-01
005340         VARYING BK-IX FROM 1 BY 1                                   TK-01
005350         UNTIL BK-IX > WS-BUCKET-COUNT.                              TK-01
005360 600-EXIT.                                                           TK-01
005370     EXIT.                                                           TK-01
005380******************************************************************   TK-01
005390*    610-WRITE-BUCKET-RTN - ONE DETAIL LINE PER BUCKET               TK-01
005400******************************************************************   TK-01
005410 610-WRITE-BUCKET-RTN.                                               TK-01
005420     MOVE BKT-PERIOD-START(BK-IX) TO AGD-PERIOD-START.               TK-01
005430     MOVE BKT-PERIOD-END(BK-IX)   TO AGD-PERIOD-END.                 TK-01
005440     MOVE BKT-LABEL(BK-IX)        TO AGD-LABEL.                      TK-01
005450     MOVE BKT-CREATED-COUNT(BK-IX)  TO AGD-CREATED-COUNT.            TK-01
005460     MOVE BKT-RESOLVED-COUNT(BK-IX) TO AGD-RESOLVED-COUNT.           TK-01
005470     MOVE BKT-CUMULATIVE(BK-IX)     TO AGD-CUMULATIVE.               TK-01
005480     MOVE PERIOD-AGGREGATE-REC TO AGGREGATE-OUTPUT-FD-REC.           TK-01
005490     WRITE AGGREGATE-OUTPUT-FD-REC.                                  TK-01
005500 610-EXIT.                                                           TK-01
005510     EXIT.                                                           TK-01
005520******************************************************************   TK-01
005530*    650-CLEAN-ALB-TEST-RTN - ONE-ALBANIA ON A *CLEANED* NAME        TK-01
005540*    (DUPLICATED FROM TKTLOAD'S INTAKE-TIME TEST - HERE IT RUNS      TK-01
005550*    AGAINST WS-CLEAN-SCAN-NAME, SET BY THE CALLER FIRST.)           TK-01
005560******************************************************************   TK-01
005570 650-CLEAN-ALB-TEST-RTN.                                             TK-01
005580     INSPECT WS-CLEAN-SCAN-NAME CONVERTING                           TK-01
005590         'abcdefghijklmnopqrstuvwxyz' TO                             TK-01
005600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                               TK-01
005610     MOVE 'N' TO WS-ONE-ALB-SW.                                      TK-01
005620     PERFORM 651-SCAN-FOR-ONE-RTN THRU 651-EXIT                      TK-01
005630         VARYING WS-CLEAN-SCAN-POS FROM 1 BY 1                       TK-01
005640         UNTIL WS-CLEAN-SCAN-POS > 56 OR WS-ONE-ALB-FOUND.           TK-01
005650 650-EXIT.                                                           TK-01
005660     EXIT.                                                           TK-01
005670******************************************************************   TK-01
005680*    651-SCAN-FOR-ONE-RTN                                            TK-01
005690******************************************************************   TK-01
005700 651-SCAN-FOR-ONE-RTN.                                               TK-01
005710     IF WS-CLEAN-SCAN-NAME(WS-CLEAN-SCAN-POS:3) = 'ONE'              TK-01
005720         AND WS-CLEAN-SCAN-NAME(WS-CLEAN-SCAN-POS + 3:1) = SPACE     TK-01
005730         COMPUTE WS-CLEAN-SCAN-NEXT = WS-CLEAN-SCAN-POS + 3          TK-01
005740         PERFORM 652-SKIP-SPACES-RTN THRU 652-EXIT                   TK-01
005750             UNTIL WS-CLEAN-SCAN-NEXT > 66                           TK-01
005760                OR WS-CLEAN-SCAN-NAME(WS-CLEAN-SCAN-NEXT:1)          TK-01
005770                       NOT = SPACE                                   TK-01
005780         IF WS-CLEAN-SCAN-NEXT NOT > 60                              TK-01
005790             AND WS-CLEAN-SCAN-NAME(WS-CLEAN-SCAN-NEXT:7)            TK-01
005800                     = 'ALBANIA'                                     TK-01
005810             MOVE 'Y' TO WS-ONE-ALB-SW                               TK-01
005820         END-IF                                                      TK-01
005830     END-IF.                                                         TK-01
005840 651-EXIT.                                                           TK-01
005850     EXIT.                                                           TK-01
005860******************************************************************   TK-01
005870*    652-SKIP-SPACES-RTN                                             TK-01
005880******************************************************************   TK-01
005890 652-SKIP-SPACES-RTN.                                                TK-01
005900     ADD 1 TO WS-CLEAN-SCAN-NEXT.                                    TK-01
005910 652-EXIT.                                                           TK-01
005920     EXIT.                                                           TK-01
005930******************************************************************   TK-01
005940*    800-OPEN-FILES-RTN                                              TK-01
005950******************************************************************   TK-01
005960 800-OPEN-FILES-RTN.                                                 TK-01
005970     OPEN INPUT TICKET-WORK-FILE.                                    TK-01
005980     IF NOT WS-WTK-OK                                                TK-01
005990         DISPLAY 'TKTDRV ERROR OPENING TKTWORK, STATUS '             TK-01
006000             WS-WTK-STATUS                                           TK-01
006010         MOVE 16 TO RETURN-CODE                                      TK-01
006020         GOBACK                                                      TK-01
006030     END-IF.                                                         TK-01
006040     OPEN OUTPUT AGGREGATE-OUTPUT-FILE.                              TK-01
006050     IF NOT WS-AGG-OK                                                TK-01
006060         DISPLAY 'TKTDRV ERROR OPENING TKTAGG, STATUS '              TK-01
006070             WS-AGG-STATUS                                           TK-01
006080         MOVE 16 TO RETURN-CODE                                      TK-01
006090         GOBACK                                                      TK-01
006100     END-IF.                                                         TK-01
006110     OPEN OUTPUT METADATA-OUTPUT-FILE.                               TK-01
006120     IF NOT WS-MET-OK                                                TK-01
006130         DISPLAY 'TKTDRV ERROR OPENING TKTMETA, STATUS '             TK-01
006140             WS-MET-STATUS                                           TK-01
006150         MOVE 16 TO RETURN-CODE                                      TK-01
006160         GOBACK                                                      TK-01
006170     END-IF.                                                         TK-01
006180 800-EXIT.                                                           TK-01
006190     EXIT.                                                           TK-01
006200******************************************************************   TK-01
006210*    900-METADATA-STEP-RTN - RANK CUSTOMERS, WRITE METADATA          TK-01
006220******************************************************************   TK-01
006230 900-METADATA-STEP-RTN.                                              TK-01
006240     MOVE ZERO TO WS-RANK-COUNT.                                     TK-01
006250     CALL 'TKTRANK' USING WS-TICKET-COUNT TTK-TICKET-TABLE           TK-01
006260         WS-CUST-COUNT WS-CUST-NAME-TBL                              TK-01
006270         WS-YEAR-COUNT WS-YEAR-TBL                                   TK-01
006280         WS-RANK-COUNT RNK-RANK-TABLE                                TK-01
006290         WS-META-TOTAL-TICKETS.                                      TK-01
006300     PERFORM 910-WRITE-META-SUMMARY-RTN THRU 910-EXIT.               TK-01
006310     IF WS-RANK-COUNT NOT = ZERO                                     TK-01
006320         PERFORM 920-WRITE-META-CUSTOMER-RTN THRU 920-EXIT           TK-01
006330             VARYING RN-IX FROM 1 BY 1                               TK-01
006340             UNTIL RN-IX > WS-RANK-COUNT                             TK-01
006350     END-IF.                                                         TK-01
006360     ADD 1 TO WS-DATASET-COUNT.                                      TK-01
006370     DISPLAY 'TKTDRV METADATA WRITTEN - ' WS-RANK-COUNT              TK-01
006380         ' CUSTOMERS RANKED'.                                        TK-01
006390 900-EXIT.                                                           TK-01
006400     EXIT.                                                           TK-01
006410******************************************************************   TK-01
006420*    910-WRITE-META-SUMMARY-RTN                                      TK-01
006430******************************************************************   TK-01
006440 910-WRITE-META-SUMMARY-RTN.                                         TK-01
006450     MOVE SPACES TO METADATA-SUMMARY-REC.                            TK-01
006460     MOVE 'S' TO MET-REC-TYPE.                                       TK-01
006470     MOVE WS-META-TOTAL-TICKETS TO MET-TOTAL-TICKETS.                TK-01
006480     MOVE WS-YEAR-COUNT TO MET-YEAR-COUNT.                           TK-01
006490     IF WS-YEAR-COUNT NOT = ZERO                                     TK-01
006500         PERFORM 911-COPY-YEAR-RTN THRU 911-EXIT                     TK-01
006510             VARYING YR-IX FROM 1 BY 1                               TK-01
006520             UNTIL YR-IX > WS-YEAR-COUNT                             TK-01
006530     END-IF.                                                         TK-01
006540     MOVE METADATA-SUMMARY-REC TO METADATA-OUTPUT-FD-REC.            TK-01
006550     WRITE METADATA-OUTPUT-FD-REC.                                   TK-01
006560 910-EXIT.                                                           TK-01
006570     EXIT.                                                           TK-01
006580******************************************************************   TK-01
006590*    911-COPY-YEAR-RTN                                               TK-01
006600******************************************************************   TK-01
006610 911-COPY-YEAR-RTN.                                                  TK-01
006620     SET MY-IX TO YR-IX.                                             TK-01
006630     MOVE WS-YEAR-TBL(YR-IX) TO MET-YEAR-TBL(MY-IX).                 TK-01
006640 911-EXIT.                                                           TK-01
006650     EXIT.                                                           TK-01
006660******************************************************************   TK-01
006670*    920-WRITE-META-CUSTOMER-RTN - ONE RANKED CUSTOMER LINE          TK-01
006680******************************************************************   TK-01
006690 920-WRITE-META-CUSTOMER-RTN.                                        TK-01
006700     MOVE SPACES TO METADATA-CUSTOMER-REC.                           TK-01
006710     MOVE 'C' TO MTC-REC-TYPE.                                       TK-01
006720     MOVE RNK-RANK-ENTRY(RN-IX) TO MTC-CUSTOMER.                     TK-01
006730     MOVE METADATA-CUSTOMER-REC TO METADATA-OUTPUT-FD-REC.           TK-01
006740     WRITE METADATA-OUTPUT-FD-REC.                                   TK-01
006750 920-EXIT.                                                           TK-01
006760     EXIT.                                                           TK-01
006770******************************************************************   TK-01
006780*    950-CLOSE-FILES-RTN                                             TK-01
006790******************************************************************   TK-01
006800 950-CLOSE-FILES-RTN.                                                TK-01
006810     CLOSE TICKET-WORK-FILE.                                         TK-01
006820     CLOSE AGGREGATE-OUTPUT-FILE.                                    TK-01
006830     CLOSE METADATA-OUTPUT-FILE.                                     TK-01
006840 950-EXIT.                                                           TK-01
006850     EXIT.                                                           TK-01
