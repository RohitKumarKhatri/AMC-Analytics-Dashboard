000100*    TKTRECC  -  PARSED TICKET RECORD FIELDS (200 BYTE FIXED FORM)        
000110*    FIELD LIST ONLY - THE INCLUDING GROUP SUPPLIES ITS OWN 01 OR         
000120*    05 LEVEL (AND THE OCCURS CLAUSE FOR TABLE USE, IF ANY).              
000130     10  :TAG:-CREATED-DATE      PIC 9(8).                                
000140     10  :TAG:-CLOSURE-DATE      PIC 9(8).                                
000150     10  :TAG:-CUSTOMER          PIC X(60).                               
000160     10  :TAG:-CUSTOMER-RAW      PIC X(60).                               
000170     10  :TAG:-ISSUE-KEY         PIC X(20).                               
000180     10  :TAG:-ONE-ALB-FLAG      PIC X(01).                               
000190         88  :TAG:-IS-ONE-ALBANIA      VALUE 'Y'.                         
000200     10  FILLER                  PIC X(43).                               
