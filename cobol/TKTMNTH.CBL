000100******************************************************************        
000110*                                                                *        
000120*    PINNACLE DATA SERVICES - APPLICATIONS DEVELOPMENT          *         
000130*                                                                *        
000140*    PROGRAM:  TKTMNTH                                          *         
000150*                                                                *        
000160*    FUNCTION: CALLED BY TKTDRV ONCE PER MONTHLY DATASET.  TAKES*         
000170*              A FILTERED TICKET TABLE (CREATED/CLOSURE DATES   *         
000180*              ONLY) AND RETURNS ONE BUCKET PER CALENDAR MONTH  *         
000190*              WITH CREATED, RESOLVED AND RUNNING CUMULATIVE    *         
000200*              COUNTS.                                          *         
000210*                                                                *        
000220******************************************************************        
000230*                                                                *        
000240*    MAINTENANCE LOG                                            *         
000250*    ----------------                                           *         
000260*    DATE      BY    REQUEST    DESCRIPTION                     *         
000270*    --------  ----  ---------  ------------------------------  *         
000280*    12/05/88  RKD   SR-0119    ORIGINAL CODING.                *         
000290*    08/14/90  HCP   SR-0303    LEAP-YEAR MONTH-END FIX CARRIED  *        
000300*                               OVER FROM THE WEEKLY COUSIN.     *        
000310*    03/02/94  DWT   SR-0514    CUMULATIVE MADE SIGNED.          *        
000320*    11/30/98  MLS   SR-0811    Y2K - YEAR WINDOW SET TO 2000.   *        
000330*    05/18/99  MLS   SR-0812    Y2K - REGRESSION SIGN OFF.       *        
000340*    10/21/05  GAF   SR-1190    LABEL BUILD MOVED TO ITS OWN     *        
000350*                               PASS AFTER THE BUCKET SORT.      *        
000360*    01/08/26  JQV   HD-4471    RECUT FOR THE SUPPORT-TICKET     *        
000370*                               AGGREGATION BATCH.               *        
000380*    02/19/26  JQV   HD-4489    BUCKET/CUMULATIVE WORK FIELDS    *   TK-03
000390*                               RECUT AS 77-LEVEL STANDALONE     *   TK-03
000400*                               ITEMS.                           *   TK-03
000410*    02/19/26  JQV   HD-4490    SPECIAL-NAMES/UPSI-0 TRACE       *   TK-04
000420*                               SWITCH NEVER CARRIED BY THIS     *   TK-04
000430*                               SHOP - REMOVED, UNUSED.          *   TK-04
000440******************************************************************        
000450 IDENTIFICATION DIVISION.                                            TK-01
000460 PROGRAM-ID.     TKTMNTH.                                            TK-01
000470 AUTHOR.         R K DONOVAN.                                        TK-01
000480 INSTALLATION.   PINNACLE DATA SERVICES.                             TK-01
000490 DATE-WRITTEN.   12/05/88.                                           TK-01
000500 DATE-COMPILED.                                                      TK-01
000510 SECURITY.       NON-CONFIDENTIAL.                                   TK-01
000520 ENVIRONMENT DIVISION.                                               TK-01
000530 CONFIGURATION SECTION.                                              TK-01
000540 SOURCE-COMPUTER. IBM-370.                                           TK-01
000550 OBJECT-COMPUTER. IBM-370.                                           TK-01
000560 DATA DIVISION.                                                      TK-01
000570 WORKING-STORAGE SECTION.                                            TK-01
000580*--------------------------------------------------------------      TK-03
000590*    STANDALONE BUCKET/CUMULATIVE WORK FIELDS                        TK-03
000600*--------------------------------------------------------------      TK-03
000610 77  WS-BUCKET-START             PIC 9(08) COMP VALUE 0.             TK-03
000620 77  WS-BUCKET-END               PIC 9(08) COMP VALUE 0.             TK-03
000630 77  WS-RUNNING-CUM              PIC S9(06) COMP VALUE 0.            TK-03
000640 77  WS-SUBSCRIPT                PIC 9(04) COMP VALUE 0.             TK-03
000650*--------------------------------------------------------------      TK-01
000660*    SHARED MONTH NAME / MONTH-END TABLE                             TK-01
000670*--------------------------------------------------------------      TK-01
000680     COPY TKTMONC.                                                   TK-01
000690*--------------------------------------------------------------      TK-01
000700*    SWITCHES                                                        TK-01
000710*--------------------------------------------------------------      TK-01
000720 01  WS-SWITCHES.                                                    TK-01
000730     05  WS-FOUND-SW             PIC X(01) VALUE 'N'.                TK-01
000740         88  WS-FOUND                  VALUE 'Y'.                    TK-01
000750     05  WS-CAL-LEAP-SW          PIC X(01) VALUE 'N'.                TK-01
000760         88  WS-CAL-IS-LEAP            VALUE 'Y'.                    TK-01
000770     05  FILLER                  PIC X(01).                          TK-01
000780*--------------------------------------------------------------      TK-01
000790*    DATE-SPLIT WORK AREA                                            TK-01
000800*--------------------------------------------------------------      TK-01
000810 01  WS-CALC-AREA.                                                   TK-01
000820     05  WS-CALC-DATE            PIC 9(08) COMP.                     TK-01
000830     05  WS-CALC-YEAR            PIC 9(04) COMP.                     TK-01
000840     05  WS-CALC-MONTH           PIC 9(02) COMP.                     TK-01
000850     05  WS-CALC-DAY             PIC 9(02) COMP.                     TK-01
000860     05  WS-CALC-MD              PIC 9(04) COMP.                     TK-01
000870     05  WS-CALC-DIV4            PIC 9(04) COMP.                     TK-01
000880     05  WS-CALC-DIV100          PIC 9(04) COMP.                     TK-01
000890     05  WS-CALC-DIV400          PIC 9(04) COMP.                     TK-01
000900     05  WS-CALC-REM-UNUSED      PIC 9(04) COMP.                     TK-01
000910     05  WS-CALC-MAXDAY          PIC 9(02) COMP.                     TK-01
000920     05  FILLER                  PIC X(01).                          TK-01
000930*--------------------------------------------------------------      TK-01
000940*    BUCKET-SWAP HOLD AREA FOR THE INSERTION SORT                    TK-01
000950*--------------------------------------------------------------      TK-01
000960 01  WS-BUCKET-HOLD.                                                 TK-01
000970     COPY TKTBUKC REPLACING ==:TAG:== BY ==HLD==.                    TK-01
000980 01  WS-BUCKET-HOLD-X REDEFINES WS-BUCKET-HOLD                       TK-01
000990             PIC X(60).                                              TK-01
001000*--------------------------------------------------------------      TK-01
001010*    MONTHLY LABEL BUILD WORK AREA                                   TK-01
001020*--------------------------------------------------------------      TK-01
001030 01  WS-LABEL-AREA.                                                  TK-01
001040     05  WS-LBL-MON              PIC X(03).                          TK-01
001050     05  WS-LBL-YR               PIC 9(04).                          TK-01
001060     05  FILLER                  PIC X(01).                          TK-01
001070 01  WS-LABEL-AREA-X REDEFINES WS-LABEL-AREA PIC X(07).              TK-01
001080 LINKAGE SECTION.                                                    TK-01
001090 01  LK-FILTER-COUNT             PIC 9(04) COMP.                     TK-01
001100 01  LK-FILTER-TABLE.                                                TK-01
001110     05  LK-FILTER-ENTRY OCCURS 5000 TIMES                           TK-01
001120             INDEXED BY LF-IX.                                       TK-01
001130         COPY TKTFLTC REPLACING ==:TAG:== BY ==PTK==.                TK-01
001140 01  LK-BUCKET-COUNT             PIC 9(03) COMP.                     TK-01
001150 01  LK-BUCKET-TABLE.                                                TK-01
001160     05  LK-BUCKET-ENTRY OCCURS 60 TIMES                             TK-01
001170             INDEXED BY LB-IX.                                       TK-01
001180         COPY TKTBUKC REPLACING ==:TAG:== BY ==BKT==.                TK-01
001190 01  LK-BUCKET-TABLE-X REDEFINES LK-BUCKET-TABLE.                    TK-01
001200     05  LK-BUCKET-RAW PIC X(60) OCCURS 60 TIMES                     TK-01
001210             INDEXED BY LR-IX.                                       TK-01
001220 PROCEDURE DIVISION USING LK-FILTER-COUNT LK-FILTER-TABLE            TK-01
001230         LK-BUCKET-COUNT LK-BUCKET-TABLE.                            TK-01
001240******************************************************************   TK-01
001250*    000-MAIN-RTN                                                    TK-01
001260******************************************************************   TK-01
001270 000-MAIN-RTN.                                                       TK-01
001280     MOVE ZERO TO LK-BUCKET-COUNT.                                   TK-01
001290     IF LK-FILTER-COUNT = ZERO                                       TK-01
001300         GOBACK.                                                     TK-01
001310     PERFORM 100-CREATED-PASS-RTN THRU 100-EXIT                      TK-01
001320         VARYING LF-IX FROM 1 BY 1 UNTIL LF-IX > LK-FILTER-COUNT.    TK-01
001330     PERFORM 200-RESOLVED-PASS-RTN THRU 200-EXIT                     TK-01
001340         VARYING LF-IX FROM 1 BY 1 UNTIL LF-IX > LK-FILTER-COUNT.    TK-01
001350     PERFORM 300-SORT-BUCKETS-RTN THRU 300-EXIT.                     TK-01
001360     PERFORM 400-CUMULATIVE-RTN THRU 400-EXIT.                       TK-01
001370     PERFORM 500-LABEL-BUCKETS-RTN THRU 500-EXIT.                    TK-01
001380     GOBACK.                                                         TK-01
001390******************************************************************   TK-01
001400*    100-CREATED-PASS-RTN                                            TK-01
001410******************************************************************   TK-01
001420 100-CREATED-PASS-RTN.                                               TK-01
001430     MOVE PTK-CREATED-DATE(LF-IX) TO WS-CALC-DATE.                   TK-01
001440     PERFORM 310-MONTH-SPAN-RTN THRU 310-EXIT.                       TK-01
001450     PERFORM 600-FIND-OR-ADD-BUCKET-RTN THRU 600-EXIT.               TK-01
001460     ADD 1 TO BKT-CREATED-COUNT(LB-IX).                              TK-01
001470 100-EXIT.                                                           TK-01
001480     EXIT.                                                           TK-01
001490******************************************************************   TK-01
001500*    200-RESOLVED-PASS-RTN                                           TK-01
001510******************************************************************   TK-01
001520 200-RESOLVED-PASS-RTN.                                              TK-01
001530     IF PTK-CLOSURE-DATE(LF-IX) NOT = ZERO                           TK-01
001540         MOVE PTK-CLOSURE-DATE(LF-IX) TO WS-CALC-DATE                TK-01
001550         PERFORM 310-MONTH-SPAN-RTN THRU 310-EXIT                    TK-01
001560         PERFORM 600-FIND-OR-ADD-BUCKET-RTN THRU 600-EXIT            TK-01
001570         ADD 1 TO BKT-RESOLVED-COUNT(LB-IX)                          TK-01
001580     END-IF.                                                         TK-01
001590 200-EXIT.                                                           TK-01
001600     EXIT.                                                           TK-01
001610******************************************************************   TK-01
001620*    300-SORT-BUCKETS-RTN - ASCENDING BY PERIOD-START                TK-01
001630******************************************************************   TK-01
001640 300-SORT-BUCKETS-RTN.                                               TK-01
001650     IF LK-BUCKET-COUNT > 1                                          TK-01
001660         PERFORM 301-INSERT-BUCKET-RTN THRU 301-EXIT                 TK-01
001670             VARYING LB-IX FROM 2 BY 1                               TK-01
001680             UNTIL LB-IX > LK-BUCKET-COUNT                           TK-01
001690     END-IF.                                                         TK-01
001700 300-EXIT.                                                           TK-01
001710     EXIT.                                                           TK-01
001720******************************************************************   TK-01
001730*    301-INSERT-BUCKET-RTN                                           TK-01
001740******************************************************************   TK-01
001750 301-INSERT-BUCKET-RTN.                                              TK-01
001760     MOVE LK-BUCKET-ENTRY(LB-IX) TO WS-BUCKET-HOLD.                  TK-01
001770     SET WS-SUBSCRIPT TO LB-IX.                                      TK-01
001780     PERFORM 302-SHIFT-BUCKET-RTN THRU 302-EXIT                      TK-01
001790         UNTIL WS-SUBSCRIPT < 2                                      TK-01
001800            OR BKT-PERIOD-START(WS-SUBSCRIPT - 1)                    TK-01
001810                   NOT > HLD-PERIOD-START.                           TK-01
001820     SET LB-IX TO WS-SUBSCRIPT.                                      TK-01
001830     MOVE WS-BUCKET-HOLD TO LK-BUCKET-ENTRY(LB-IX).                  TK-01
001840 301-EXIT.                                                           TK-01
001850     EXIT.                                                           TK-01
001860******************************************************************   TK-01
001870*    302-SHIFT-BUCKET-RTN                                            TK-01
001880******************************************************************   TK-01
001890 302-SHIFT-BUCKET-RTN.                                               TK-01
001900     MOVE LK-BUCKET-ENTRY(WS-SUBSCRIPT - 1)                          TK-01
001910         TO LK-BUCKET-ENTRY(WS-SUBSCRIPT).                           TK-01
001920     SUBTRACT 1 FROM WS-SUBSCRIPT.                                   TK-01
001930 302-EXIT.                                                           TK-01
001940     EXIT.                                                           TK-01
001950******************************************************************   TK-01
001960*    310-MONTH-SPAN-RTN - FIRST AND LAST DAY OF WS-CALC-DATE'S       TK-01
001970*    CALENDAR MONTH.                                                 TK-01
001980******************************************************************   TK-01
001990 310-MONTH-SPAN-RTN.                                                 TK-01
002000     PERFORM 520-SPLIT-DATE-RTN THRU 520-EXIT.                       TK-01
002010     COMPUTE WS-BUCKET-START =                                       TK-01
002020         (WS-CALC-YEAR * 10000) + (WS-CALC-MONTH * 100) + 1.         TK-01
002030     PERFORM 320-LEAP-YEAR-TEST-RTN THRU 320-EXIT.                   TK-01
002040     SET MO-IX TO WS-CALC-MONTH.                                     TK-01
002050     MOVE WS-MONTH-DAYS(MO-IX) TO WS-CALC-MAXDAY.                    TK-01
002060     IF WS-CALC-MONTH = 2 AND WS-CAL-IS-LEAP                         TK-01
002070         MOVE 29 TO WS-CALC-MAXDAY                                   TK-01
002080     END-IF.                                                         TK-01
002090     COMPUTE WS-BUCKET-END =                                         TK-01
002100         (WS-CALC-YEAR * 10000) + (WS-CALC-MONTH * 100)              TK-01
002110             + WS-CALC-MAXDAY.                                       TK-01
002120 310-EXIT.                                                           TK-01
002130     EXIT.                                                           TK-01
002140******************************************************************   TK-01
002150*    400-CUMULATIVE-RTN - RUNNING (CREATED - RESOLVED)               TK-01
002160******************************************************************   TK-01
002170 400-CUMULATIVE-RTN.                                                 TK-01
002180     MOVE ZERO TO WS-RUNNING-CUM.                                    TK-01
002190     IF LK-BUCKET-COUNT NOT = ZERO                                   TK-01
002200         PERFORM 410-ACCUM-ONE-RTN THRU 410-EXIT                     TK-01
002210             VARYING LB-IX FROM 1 BY 1                               TK-01
002220             UNTIL LB-IX > LK-BUCKET-COUNT                           TK-01
002230     END-IF.                                                         TK-01
002240 400-EXIT.                                                           TK-01
002250     EXIT.                                                           TK-01
002260******************************************************************   TK-01
002270*    410-ACCUM-ONE-RTN                                               TK-01
002280******************************************************************   TK-01
002290 410-ACCUM-ONE-RTN.                                                  TK-01
002300     COMPUTE WS-RUNNING-CUM = WS-RUNNING-CUM                         TK-01
002310         + BKT-CREATED-COUNT(LB-IX) - BKT-RESOLVED-COUNT(LB-IX).     TK-01
002320     MOVE WS-RUNNING-CUM TO BKT-CUMULATIVE(LB-IX).                   TK-01
002330 410-EXIT.                                                           TK-01
002340     EXIT.                                                           TK-01
002350******************************************************************   TK-01
002360*    500-LABEL-BUCKETS-RTN - "MON YYYY"                              TK-01
002370******************************************************************   TK-01
002380 500-LABEL-BUCKETS-RTN.                                              TK-01
002390     IF LK-BUCKET-COUNT NOT = ZERO                                   TK-01
002400         PERFORM 510-BUILD-LABEL-RTN THRU 510-EXIT                   TK-01
002410             VARYING LB-IX FROM 1 BY 1                               TK-01
002420             UNTIL LB-IX > LK-BUCKET-COUNT                           TK-01
002430     END-IF.                                                         TK-01
002440 500-EXIT.                                                           TK-01
002450     EXIT.                                                           TK-01
002460******************************************************************   TK-01
002470*    510-BUILD-LABEL-RTN                                             TK-01
002480******************************************************************   TK-01
002490 510-BUILD-LABEL-RTN.                                                TK-01
002500     MOVE BKT-PERIOD-START(LB-IX) TO WS-CALC-DATE.                   TK-01
002510     PERFORM 520-SPLIT-DATE-RTN THRU 520-EXIT.                       TK-01
002520     SET MO-IX TO WS-CALC-MONTH.                                     TK-01
002530     MOVE WS-MONTH-ABBREV(MO-IX) TO WS-LBL-MON.                      TK-01
002540     MOVE WS-CALC-YEAR TO WS-LBL-YR.                                 TK-01
002550     MOVE SPACES TO BKT-LABEL(LB-IX).                                TK-01
002560     STRING WS-LBL-MON ' ' WS-LBL-YR                                 TK-01
002570         DELIMITED BY SIZE INTO BKT-LABEL(LB-IX).                    TK-01
002580 510-EXIT.                                                           TK-01
002590     EXIT.                                                           TK-01
002600******************************************************************   TK-01
002610*    520-SPLIT-DATE-RTN - WS-CALC-DATE INTO YEAR/MONTH/DAY           TK-01
002620******************************************************************   TK-01
002630 520-SPLIT-DATE-RTN.                                                 TK-01
002640     DIVIDE WS-CALC-DATE BY 10000 GIVING WS-CALC-YEAR                TK-01
002650         REMAINDER WS-CALC-MD.                                       TK-01
002660     DIVIDE WS-CALC-MD BY 100 GIVING WS-CALC-MONTH                   TK-01
002670         REMAINDER WS-CALC-DAY.                                      TK-01
002680 520-EXIT.                                                           TK-01
002690     EXIT.                                                           TK-01
002700******************************************************************   TK-01
002710*    320-LEAP-YEAR-TEST-RTN - DIV BY 4, NOT BY 100 UNLESS BY 400     TK-01
002720*    TESTS THE YEAR CURRENTLY IN WS-CALC-YEAR.                       TK-01
002730******************************************************************   TK-01
002740 320-LEAP-YEAR-TEST-RTN.                                             TK-01
002750     MOVE 'N' TO WS-CAL-LEAP-SW.                                     TK-01
002760     DIVIDE WS-CALC-YEAR BY 400 GIVING WS-CALC-DIV400                TK-01
002770         REMAINDER WS-CALC-REM-UNUSED.                               TK-01
002780     IF WS-CALC-REM-UNUSED = 0                                       TK-01
002790         MOVE 'Y' TO WS-CAL-LEAP-SW                                  TK-01
002800     ELSE                                                            TK-01
002810         DIVIDE WS-CALC-YEAR BY 100 GIVING WS-CALC-DIV100            TK-01
002820             REMAINDER WS-CALC-REM-UNUSED                            TK-01
002830         IF WS-CALC-REM-UNUSED = 0                                   TK-01
002840             MOVE 'N' TO WS-CAL-LEAP-SW                              TK-01
002850         ELSE                                                        TK-01
002860             DIVIDE WS-CALC-YEAR BY 4 GIVING WS-CALC-DIV4            TK-01
002870                 REMAINDER WS-CALC-REM-UNUSED                        TK-01
002880             IF WS-CALC-REM-UNUSED = 0                               TK-01
002890                 MOVE 'Y' TO WS-CAL-LEAP-SW                          TK-01
002900             END-IF                                                  TK-01
002910         END-IF                                                      TK-01
002920     END-IF.                                                         TK-01
002930 320-EXIT.                                                           TK-01
002940     EXIT.                                                           TK-01
002950******************************************************************   TK-01
002960*    600-FIND-OR-ADD-BUCKET-RTN                                      TK-01
002970******************************************************************   TK-01
002980 600-FIND-OR-ADD-BUCKET-RTN.                                         TK-01
002990     MOVE 'N' TO WS-FOUND-SW.                                        TK-01
003000     IF LK-BUCKET-COUNT NOT = ZERO                                   TK-01
003010         PERFORM 610-SEARCH-BUCKET-RTN THRU 610-EXIT                 TK-01
003020             VARYING LB-IX FROM 1 BY 1                               TK-01
003030             UNTIL LB-IX > LK-BUCKET-COUNT OR WS-FOUND               TK-01
003040     END-IF.                                                         TK-01
003050     IF NOT WS-FOUND AND LK-BUCKET-COUNT < 60                        TK-01
003060         ADD 1 TO LK-BUCKET-COUNT                                    TK-01
003070         SET LB-IX TO LK-BUCKET-COUNT                                TK-01
003080         MOVE WS-BUCKET-START TO BKT-PERIOD-START(LB-IX)             TK-01
003090         MOVE WS-BUCKET-END   TO BKT-PERIOD-END(LB-IX)               TK-01
003100         MOVE ZERO TO BKT-CREATED-COUNT(LB-IX)                       TK-01
003110         MOVE ZERO TO BKT-RESOLVED-COUNT(LB-IX)                      TK-01
003120         MOVE ZERO TO BKT-CUMULATIVE(LB-IX)                          TK-01
003130         MOVE SPACES TO BKT-LABEL(LB-IX)                             TK-01
003140     END-IF.                                                         TK-01
003150 600-EXIT.                                                           TK-01
003160     EXIT.                                                           TK-01
003170******************************************************************   TK-01
003180*    610-SEARCH-BUCKET-RTN                                           TK-01
003190******************************************************************   TK-01
003200 610-SEARCH-BUCKET-RTN.                                              TK-01
003210     IF BKT-PERIOD-START(LB-IX) = WS-BUCKET-START                    TK-01
003220         MOVE 'Y' TO WS-FOUND-SW                                     TK-01
003230     END-IF.                                                         TK-01
003240 610-EXIT.                                                           TK-01
003250     EXIT.                                                           TK-01
