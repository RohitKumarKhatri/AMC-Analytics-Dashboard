000100******************************************************************        
000110*                                                                *        
000120*    PINNACLE DATA SERVICES - APPLICATIONS DEVELOPMENT          *         
000130*                                                                *        
000140*    PROGRAM:  TKTLOAD                                          *         
000150*                                                                *        
000160*    FUNCTION: FIRST STEP OF THE SUPPORT-TICKET AGGREGATION RUN.*         
000170*              READS THE RAW TICKET EXPORT, VALIDATES AND PARSES*         
000180*              THE CREATED/CLOSURE DATES, CLEANS THE CUSTOMER   *         
000190*              NAME AND WRITES ONE PARSED TICKET WORK RECORD    *         
000200*              PER ACCEPTED TICKET FOR TKTDRV TO PICK UP.       *         
000210*                                                                *        
000220******************************************************************        
000230*                                                                *        
000240*    MAINTENANCE LOG                                            *         
000250*    ----------------                                           *         
000260*    DATE      BY    REQUEST    DESCRIPTION                     *         
000270*    --------  ----  ---------  ------------------------------  *         
000280*    11/14/88  RKD   SR-0117    ORIGINAL CODING.                *         
000290*    03/02/89  RKD   SR-0144    ADDED TRAILER COUNTS TO LOG.     *        
000300*    09/19/90  HCP   SR-0301    CUSTOMER NAME TRIM CORRECTED.    *        
000310*    06/03/91  HCP   SR-0355    REJECT RECS WITH BAD CAL DATE.   *        
000320*    01/22/93  DWT   SR-0512    SUPPORT 2-DIGIT DAY TOKENS.      *        
000330*    08/11/94  DWT   SR-0588    LEAP YEAR FIX IN CAL CHECK.      *        
000340*    02/07/96  MLS   SR-0699    SKIP COUNT ADDED TO RUN LOG.     *        
000350*    11/30/98  MLS   SR-0811    Y2K - YEAR WINDOW SET TO 2000.   *        
000360*    05/18/99  MLS   SR-0812    Y2K - REGRESSION SIGN OFF.       *        
000370*    04/02/02  GAF   SR-1040    DISTINCT CUSTOMER TABLE ADDED.   *        
000380*    10/14/05  GAF   SR-1188    DISTINCT YEAR TABLE ADDED.       *        
000390*    07/09/11  PBN   SR-1476    BRACKETED SUFFIX STRIP ADDED.    *        
000400*    03/25/17  PBN   SR-1699    WARNING LINE FOR BAD CLOSE DATE. *        
000410*    01/08/26  JQV   HD-4471    ONE ALBANIA FLAG SET AT INTAKE   *        
000420*                               FOR DOWNSTREAM SEGMENT FILTER.   *        
000430*    02/19/26  JQV   HD-4488    MONTH TOKEN FOLDED TO UPPER CASE *   TK-02
000440*                               BEFORE THE 330 LOOKUP - EXPORT   *   TK-02
000450*                               CARRIES TITLE-CASE MONTHS AND    *   TK-02
000460*                               EVERY RECORD WAS BEING SKIPPED.  *   TK-02
000470*    02/19/26  JQV   HD-4489    WS-SUBSCRIPT AND WS-YEAR-OF-     *   TK-03
000480*                               TICKET PULLED OUT OF THE RUN-    *   TK-03
000490*                               COUNTERS GROUP AND RECUT AS      *   TK-03
000500*                               77-LEVEL STANDALONE ITEMS.       *   TK-03
000510*    02/19/26  JQV   HD-4490    SPECIAL-NAMES/UPSI-0 TRACE       *   TK-04
000520*                               SWITCH NEVER CARRIED BY THIS     *   TK-04
000530*                               SHOP - REMOVED, ALONG WITH THE   *   TK-04
000540*                               ONE TRACE DISPLAY IN 100-        *   TK-04
000550*                               PROCESS-RECORD-RTN THAT READ IT. *   TK-04
000560******************************************************************        
000570 IDENTIFICATION DIVISION.                                            TK-01
000580 PROGRAM-ID.     TKTLOAD.                                            TK-01
000590 AUTHOR.         R K DONOVAN.                                        TK-01
000600 INSTALLATION.   PINNACLE DATA SERVICES.                             TK-01
000610 DATE-WRITTEN.   11/14/88.                                           TK-01
000620 DATE-COMPILED.                                                      TK-01
000630 SECURITY.       NON-CONFIDENTIAL.                                   TK-01
000640 ENVIRONMENT DIVISION.                                               TK-01
000650 CONFIGURATION SECTION.                                              TK-01
000660 SOURCE-COMPUTER. IBM-370.                                           TK-01
000670 OBJECT-COMPUTER. IBM-370.                                           TK-01
000680 INPUT-OUTPUT SECTION.                                               TK-01
000690 FILE-CONTROL.                                                       TK-01
000700     SELECT TICKET-EXPORT-FILE ASSIGN TO TKTEXP                      TK-01
000710         ORGANIZATION IS LINE SEQUENTIAL                             TK-01
000720         FILE STATUS IS WS-TEX-STATUS.                               TK-01
000730     SELECT TICKET-WORK-FILE ASSIGN TO TKTWORK                       TK-01
000740         ORGANIZATION IS LINE SEQUENTIAL                             TK-01
000750         FILE STATUS IS WS-WTK-STATUS.                               TK-01
000760 DATA DIVISION.                                                      TK-01
000770 FILE SECTION.                                                       TK-01
000780*--------------------------------------------------------------      TK-01
000790*    RAW EXPORT - ONE LINE PER TICKET AS HANDED OFF BY EXTRACT       TK-01
000800*--------------------------------------------------------------      TK-01
000810 FD  TICKET-EXPORT-FILE                                              TK-01
000820     RECORDING MODE IS F                                             TK-01
000830     LABEL RECORDS ARE STANDARD                                      TK-01
000840     RECORD CONTAINS 200 CHARACTERS.                                 TK-01
000850 01  TICKET-EXPORT-FD-REC        PIC X(200).                         TK-01
000860*--------------------------------------------------------------      TK-01
000870*    PARSED TICKET WORK FILE - PASSED FORWARD TO TKTDRV              TK-01
000880*--------------------------------------------------------------      TK-01
000890 FD  TICKET-WORK-FILE                                                TK-01
000900     RECORDING MODE IS F                                             TK-01
000910     LABEL RECORDS ARE STANDARD                                      TK-01
000920     RECORD CONTAINS 200 CHARACTERS.                                 TK-01
000930 01  TICKET-WORK-FD-REC          PIC X(200).                         TK-01
000940 WORKING-STORAGE SECTION.                                            TK-01
000950*--------------------------------------------------------------      TK-01
000960*    STANDALONE WORK COUNTERS                                        TK-01
000970*--------------------------------------------------------------      TK-01
000980 77  WS-SUBSCRIPT            PIC 9(04) COMP VALUE 0.                 TK-03
000990 77  WS-YEAR-OF-TICKET       PIC 9(04) COMP VALUE 0.                 TK-03
001000*--------------------------------------------------------------      TK-01
001010*    FILE STATUS AND CONTROL SWITCHES                                TK-01
001020*--------------------------------------------------------------      TK-01
001030 01  WS-FILE-STATUSES.                                               TK-01
001040     05  WS-TEX-STATUS           PIC X(02) VALUE SPACES.             TK-01
001050         88  WS-TEX-OK                 VALUE '00'.                   TK-01
001060         88  WS-TEX-EOF                VALUE '10'.                   TK-01
001070     05  WS-WTK-STATUS           PIC X(02) VALUE SPACES.             TK-01
001080         88  WS-WTK-OK                 VALUE '00'.                   TK-01
001090     05  FILLER                  PIC X(01).                          TK-01
001100 01  WS-SWITCHES.                                                    TK-01
001110     05  WS-EXPORT-EOF-SW        PIC X(01) VALUE 'N'.                TK-01
001120         88  WS-EXPORT-EOF             VALUE 'Y'.                    TK-01
001130     05  WS-PARSE-OK-SW          PIC X(01) VALUE 'N'.                TK-01
001140         88  WS-PARSE-OK               VALUE 'Y'.                    TK-01
001150     05  FILLER                  PIC X(01).                          TK-01
001160*--------------------------------------------------------------      TK-01
001170*    SYSTEM DATE FOR THE RUN-LOG BANNER                              TK-01
001180*--------------------------------------------------------------      TK-01
001190 01  WS-TODAY.                                                       TK-01
001200     05  WS-TODAY-YY             PIC 9(02).                          TK-01
001210     05  WS-TODAY-MM             PIC 9(02).                          TK-01
001220     05  WS-TODAY-DD             PIC 9(02).                          TK-01
001230     05  FILLER                  PIC X(01).                          TK-01
001240 01  WS-TODAY-NUMERIC REDEFINES WS-TODAY PIC 9(06).                  TK-01
001250*--------------------------------------------------------------      TK-01
001260*    EXPORT RECORD LAYOUT - MOVED IN FROM THE FD AREA. THE           TK-01
001270*    COPYBOOK SUPPLIES ITS OWN 01 LEVEL.                             TK-01
001280*--------------------------------------------------------------      TK-01
001290     COPY TKTEXPC.                                                   TK-01
001300*--------------------------------------------------------------      TK-01
001310*    PARSED TICKET RECORD - MOVED OUT TO THE WORK FILE FD AREA       TK-01
001320*--------------------------------------------------------------      TK-01
001330 01  WS-TICKET-WORK.                                                 TK-01
001340     COPY TKTRECC REPLACING ==:TAG:== BY ==WTK==.                    TK-01
001350*--------------------------------------------------------------      TK-01
001360*    SHARED MONTH NAME / MONTH-END TABLE                             TK-01
001370*--------------------------------------------------------------      TK-01
001380     COPY TKTMONC.                                                   TK-01
001390*--------------------------------------------------------------      TK-01
001400*    DATE-PARSE WORK AREA - SHARED BY CREATED AND CLOSURE CALLS      TK-01
001410*--------------------------------------------------------------      TK-01
001420 01  WS-DATE-PARSE-AREA.                                             TK-01
001430     05  WS-DATE-RAW-IN          PIC X(20).                          TK-01
001440     05  WS-DATE-TOKEN           PIC X(11).                          TK-01
001450     05  WS-TIME-TOKEN           PIC X(08).                          TK-01
001460     05  WS-DD-TEXT              PIC X(02).                          TK-01
001470     05  WS-MON-TEXT             PIC X(03).                          TK-01
001480     05  WS-YY-TEXT              PIC X(02).                          TK-01
001490     05  WS-PARSED-DAY           PIC 9(02).                          TK-01
001500     05  WS-PARSED-MONTH         PIC 9(02).                          TK-01
001510     05  WS-PARSED-YEAR          PIC 9(04).                          TK-01
001520     05  WS-PARSED-DATE          PIC 9(08).                          TK-01
001530     05  WS-PARSED-DATE-X REDEFINES WS-PARSED-DATE                   TK-01
001540                 PIC X(08).                                          TK-01
001550     05  WS-CENTURY-TAG          PIC 9(04) VALUE 2000.               TK-01
001560     05  FILLER                  PIC X(01).                          TK-01
001570 01  WS-CAL-CHECK.                                                   TK-01
001580     05  WS-CAL-MAX-DAY          PIC 9(02) COMP-3.                   TK-01
001590     05  WS-CAL-LEAP-SW          PIC X(01) VALUE 'N'.                TK-01
001600         88  WS-CAL-IS-LEAP            VALUE 'Y'.                    TK-01
001610     05  WS-CAL-QUOT             PIC 9(04) COMP.                     TK-01
001620     05  WS-CAL-REM-400          PIC 9(04) COMP.                     TK-01
001630     05  WS-CAL-REM-100          PIC 9(04) COMP.                     TK-01
001640     05  WS-CAL-REM-4            PIC 9(04) COMP.                     TK-01
001650     05  FILLER                  PIC X(01).                          TK-01
001660*--------------------------------------------------------------      TK-01
001670*    CUSTOMER-NAME CLEAN-UP WORK AREA                                TK-01
001680*--------------------------------------------------------------      TK-01
001690 01  WS-NAME-CLEAN-AREA.                                             TK-01
001700     05  WS-NAME-IN              PIC X(60).                          TK-01
001710     05  WS-NAME-IN-TBL REDEFINES WS-NAME-IN.                        TK-01
001720         10  WS-NAME-IN-CHAR     PIC X(01) OCCURS 60                 TK-01
001730                 INDEXED BY NM-IX.                                   TK-01
001740     05  WS-NAME-OUT             PIC X(60).                          TK-01
001750     05  WS-NAME-UPPER           PIC X(66) VALUE SPACES.             TK-01
001760     05  WS-BRACKET-POS          PIC 9(02) COMP VALUE 0.             TK-01
001770     05  WS-SCAN-POS             PIC 9(02) COMP VALUE 0.             TK-01
001780     05  WS-NEXT-POS             PIC 9(02) COMP VALUE 0.             TK-01
001790     05  WS-ONE-ALB-SW           PIC X(01) VALUE 'N'.                TK-01
001800         88  WS-ONE-ALB-FOUND          VALUE 'Y'.                    TK-01
001810     05  FILLER                  PIC X(01).                          TK-01
001820*--------------------------------------------------------------      TK-01
001830*    DISTINCT CUSTOMER / YEAR TABLES - RUN-LOG COUNTS ONLY           TK-01
001840*--------------------------------------------------------------      TK-01
001850 01  WS-DISTINCT-TABLES.                                             TK-01
001860     05  WS-CUST-COUNT           PIC 9(03) COMP-3 VALUE 0.           TK-01
001870     05  WS-CUST-NAME-TBL OCCURS 200 TIMES                           TK-01
001880                 INDEXED BY CU-IX  PIC X(60).                        TK-01
001890     05  WS-YEAR-COUNT           PIC 9(02) COMP-3 VALUE 0.           TK-01
001900     05  WS-YEAR-TBL OCCURS 20 TIMES                                 TK-01
001910                 INDEXED BY YR-IX  PIC 9(04).                        TK-01
001920     05  WS-FOUND-SW             PIC X(01) VALUE 'N'.                TK-01
001930         88  WS-FOUND                  VALUE 'Y'.                    TK-01
001940     05  FILLER                  PIC X(01).                          TK-01
001950*--------------------------------------------------------------      TK-01
001960*    RUN COUNTERS                                                    TK-01
001970*--------------------------------------------------------------      TK-01
001980 01  WS-RUN-COUNTERS.                                                TK-01
001990     05  WS-ROWS-READ            PIC 9(07) COMP-3 VALUE 0.           TK-01
002000     05  WS-ROWS-ACCEPTED        PIC 9(07) COMP-3 VALUE 0.           TK-01
002010     05  WS-ROWS-SKIPPED         PIC 9(07) COMP-3 VALUE 0.           TK-01
002020     05  FILLER                  PIC X(01).                          TK-01
002030 PROCEDURE DIVISION.                                                 TK-01
002040******************************************************************   TK-01
002050*    000-MAIN-RTN - JOB STEP CONTROL                                 TK-01
002060******************************************************************   TK-01
002070 000-MAIN-RTN.                                                       TK-01
002080     ACCEPT WS-TODAY FROM DATE.                                      TK-01
002090     DISPLAY 'TKTLOAD STARTED - RUN DATE ' WS-TODAY-MM '/'           TK-01
002100         WS-TODAY-DD '/' WS-TODAY-YY.                                TK-01
002110     PERFORM 800-OPEN-FILES-RTN THRU 800-EXIT.                       TK-01
002120     PERFORM 200-READ-EXPORT-RTN THRU 200-EXIT.                      TK-01
002130     PERFORM 100-PROCESS-RECORD-RTN THRU 100-EXIT                    TK-01
002140         UNTIL WS-EXPORT-EOF.                                        TK-01
002150     PERFORM 700-EOJ-REPORT-RTN THRU 700-EXIT.                       TK-01
002160     PERFORM 900-CLOSE-FILES-RTN THRU 900-EXIT.                      TK-01
002170     DISPLAY 'TKTLOAD ENDED NORMALLY'.                               TK-01
002180     GOBACK.                                                         TK-01
002190******************************************************************   TK-01
002200*    100-PROCESS-RECORD-RTN - ONE INPUT TICKET                       TK-01
002210******************************************************************   TK-01
002220 100-PROCESS-RECORD-RTN.                                             TK-01
002230     ADD 1 TO WS-ROWS-READ.                                          TK-01
002240     MOVE TEX-CREATED-RAW TO WS-DATE-RAW-IN.                         TK-01
002250     PERFORM 300-PARSE-DATE-RTN THRU 300-EXIT.                       TK-01
002260     IF NOT WS-PARSE-OK                                              TK-01
002270         DISPLAY 'TKTLOAD WARNING - BAD CREATED DATE, SKIPPED: '     TK-01
002280             TEX-ISSUE-KEY ' ' TEX-CREATED-RAW                       TK-01
002290         ADD 1 TO WS-ROWS-SKIPPED                                    TK-01
002300     ELSE                                                            TK-01
002310         MOVE WS-PARSED-DATE TO WTK-CREATED-DATE                     TK-01
002320         MOVE TEX-CLOSURE-RAW TO WS-DATE-RAW-IN                      TK-01
002330         PERFORM 300-PARSE-DATE-RTN THRU 300-EXIT                    TK-01
002340         IF WS-PARSE-OK                                              TK-01
002350             MOVE WS-PARSED-DATE TO WTK-CLOSURE-DATE                 TK-01
002360         ELSE                                                        TK-01
002370             MOVE ZERO TO WTK-CLOSURE-DATE                           TK-01
002380         END-IF                                                      TK-01
002390         MOVE TEX-CUSTOMER-RAW TO WS-NAME-IN                         TK-01
002400         PERFORM 400-CLEAN-NAME-RTN THRU 400-EXIT                    TK-01
002410         MOVE WS-NAME-OUT TO WTK-CUSTOMER                            TK-01
002420         MOVE TEX-CUSTOMER-RAW TO WTK-CUSTOMER-RAW                   TK-01
002430         MOVE TEX-ISSUE-KEY TO WTK-ISSUE-KEY                         TK-01
002440         MOVE TEX-CUSTOMER-RAW TO WS-NAME-IN                         TK-01
002450         PERFORM 410-ONE-ALBANIA-RTN THRU 410-EXIT                   TK-01
002460         IF WS-ONE-ALB-FOUND                                         TK-01
002470             MOVE 'Y' TO WTK-ONE-ALB-FLAG                            TK-01
002480         ELSE                                                        TK-01
002490             MOVE 'N' TO WTK-ONE-ALB-FLAG                            TK-01
002500         END-IF                                                      TK-01
002510         PERFORM 500-TRACK-DISTINCT-RTN THRU 500-EXIT                TK-01
002520         MOVE WS-TICKET-WORK TO TICKET-WORK-FD-REC                   TK-01
002530         WRITE TICKET-WORK-FD-REC.                                   TK-01
002540         ADD 1 TO WS-ROWS-ACCEPTED                                   TK-01
002550     END-IF.                                                         TK-01
002560     PERFORM 200-READ-EXPORT-RTN THRU 200-EXIT.                      TK-01
002570 100-EXIT.                                                           TK-01
002580     EXIT.                                                           TK-01
002590******************************************************************   TK-01
002600*    200-READ-EXPORT-RTN                                             TK-01
002610******************************************************************   TK-01
002620 200-READ-EXPORT-RTN.                                                TK-01
002630     READ TICKET-EXPORT-FILE INTO TICKET-EXPORT-REC                  TK-01
002640         AT END                                                      TK-01
002650             MOVE 'Y' TO WS-EXPORT-EOF-SW                            TK-01
002660             GO TO 200-EXIT.                                         TK-01
002670     IF NOT WS-TEX-OK AND NOT WS-TEX-EOF                             TK-01
002680         DISPLAY 'TKTLOAD ERROR READING EXPORT, STATUS '             TK-01
002690             WS-TEX-STATUS                                           TK-01
002700         MOVE 16 TO RETURN-CODE                                      TK-01
002710         MOVE 'Y' TO WS-EXPORT-EOF-SW                                TK-01
002720     END-IF.                                                         TK-01
002730 200-EXIT.                                                           TK-01
002740     EXIT.                                                           TK-01
002750******************************************************************   TK-01
002760*    300-PARSE-DATE-RTN - DD/MON/YY H:MM AM, DATE PORTION ONLY       TK-01
002770******************************************************************   TK-01
002780 300-PARSE-DATE-RTN.                                                 TK-01
002790     MOVE 'N' TO WS-PARSE-OK-SW.                                     TK-01
002800     MOVE ZERO TO WS-PARSED-DATE.                                    TK-01
002810     IF WS-DATE-RAW-IN = SPACES                                      TK-01
002820         GO TO 300-EXIT.                                             TK-01
002830     UNSTRING WS-DATE-RAW-IN DELIMITED BY ' '                        TK-01
002840         INTO WS-DATE-TOKEN WS-TIME-TOKEN.                           TK-01
002850     UNSTRING WS-DATE-TOKEN DELIMITED BY '/'                         TK-01
002860         INTO WS-DD-TEXT WS-MON-TEXT WS-YY-TEXT.                     TK-01
002870     INSPECT WS-MON-TEXT CONVERTING                                  TK-02
002880         'abcdefghijklmnopqrstuvwxyz' TO                             TK-02
002890         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                               TK-02
002900     IF WS-DD-TEXT(2:1) = SPACE                                      TK-01
002910         MOVE WS-DD-TEXT(1:1) TO WS-DD-TEXT(2:1)                     TK-01
002920         MOVE '0' TO WS-DD-TEXT(1:1)                                 TK-01
002930     END-IF.                                                         TK-01
002940     IF WS-DD-TEXT NOT NUMERIC OR WS-YY-TEXT NOT NUMERIC             TK-01
002950         GO TO 300-EXIT.                                             TK-01
002960     MOVE WS-DD-TEXT TO WS-PARSED-DAY.                               TK-01
002970     MOVE WS-YY-TEXT TO WS-PARSED-YEAR.                              TK-01
002980     COMPUTE WS-PARSED-YEAR = WS-CENTURY-TAG + WS-PARSED-YEAR.       TK-01
002990     MOVE ZERO TO WS-PARSED-MONTH.                                   TK-01
003000     MOVE 'N' TO WS-FOUND-SW.                                        TK-01
003010     SET MO-IX TO 1.                                                 TK-01
003020     PERFORM 330-FIND-MONTH-RTN THRU 330-EXIT                        TK-01
003030         UNTIL MO-IX > 12 OR WS-FOUND.                               TK-01
003040     IF WS-PARSED-MONTH = ZERO                                       TK-01
003050         GO TO 300-EXIT.                                             TK-01
003060     PERFORM 310-VALIDATE-CALENDAR-RTN THRU 310-EXIT.                TK-01
003070     IF NOT WS-PARSE-OK                                              TK-01
003080         GO TO 300-EXIT.                                             TK-01
003090     COMPUTE WS-PARSED-DATE =                                        TK-01
003100         (WS-PARSED-YEAR * 10000) + (WS-PARSED-MONTH * 100)          TK-01
003110             + WS-PARSED-DAY.                                        TK-01
003120 300-EXIT.                                                           TK-01
003130     EXIT.                                                           TK-01
003140******************************************************************   TK-01
003150*    330-FIND-MONTH-RTN - LINEAR LOOKUP OF THE 3-LETTER MONTH        TK-01
003160******************************************************************   TK-01
003170 330-FIND-MONTH-RTN.                                                 TK-01
003180     IF WS-MON-TEXT = WS-MONTH-ABBREV(MO-IX)                         TK-01
003190         MOVE WS-MONTH-NUMBER(MO-IX) TO WS-PARSED-MONTH              TK-01
003200         MOVE 'Y' TO WS-FOUND-SW                                     TK-01
003210     ELSE                                                            TK-01
003220         SET MO-IX UP BY 1                                           TK-01
003230     END-IF.                                                         TK-01
003240 330-EXIT.                                                           TK-01
003250     EXIT.                                                           TK-01
003260******************************************************************   TK-01
003270*    310-VALIDATE-CALENDAR-RTN - DAY-OF-MONTH / LEAP YEAR CHECK      TK-01
003280******************************************************************   TK-01
003290 310-VALIDATE-CALENDAR-RTN.                                          TK-01
003300     MOVE 'N' TO WS-PARSE-OK-SW.                                     TK-01
003310     IF WS-PARSED-DAY = ZERO                                         TK-01
003320         GO TO 310-EXIT.                                             TK-01
003330     MOVE WS-MONTH-DAYS(MO-IX) TO WS-CAL-MAX-DAY.                    TK-01
003340     IF WS-PARSED-MONTH = 2                                          TK-01
003350         PERFORM 320-LEAP-YEAR-TEST-RTN THRU 320-EXIT                TK-01
003360         IF WS-CAL-IS-LEAP                                           TK-01
003370             MOVE 29 TO WS-CAL-MAX-DAY                               TK-01
003380         END-IF                                                      TK-01
003390     END-IF.                                                         TK-01
003400     IF WS-PARSED-DAY > WS-CAL-MAX-DAY                               TK-01
003410         GO TO 310-EXIT.                                             TK-01
003420     MOVE 'Y' TO WS-PARSE-OK-SW.                                     TK-01
003430 310-EXIT.                                                           TK-01
003440     EXIT.                                                           TK-01
003450******************************************************************   TK-01
003460*    320-LEAP-YEAR-TEST-RTN - DIV BY 4, NOT BY 100 UNLESS BY 400     TK-01
003470******************************************************************   TK-01
003480 320-LEAP-YEAR-TEST-RTN.                                             TK-01
003490     MOVE 'N' TO WS-CAL-LEAP-SW.                                     TK-01
003500     DIVIDE WS-PARSED-YEAR BY 400 GIVING WS-CAL-QUOT                 TK-01
003510         REMAINDER WS-CAL-REM-400.                                   TK-01
003520     DIVIDE WS-PARSED-YEAR BY 100 GIVING WS-CAL-QUOT                 TK-01
003530         REMAINDER WS-CAL-REM-100.                                   TK-01
003540     DIVIDE WS-PARSED-YEAR BY 4 GIVING WS-CAL-QUOT                   TK-01
003550         REMAINDER WS-CAL-REM-4.                                     TK-01
003560     IF WS-CAL-REM-400 = 0                                           TK-01
003570         MOVE 'Y' TO WS-CAL-LEAP-SW                                  TK-01
003580     ELSE                                                            TK-01
003590         IF WS-CAL-REM-100 = 0                                       TK-01
003600             MOVE 'N' TO WS-CAL-LEAP-SW                              TK-01
003610         ELSE                                                        TK-01
003620             IF WS-CAL-REM-4 = 0                                     TK-01
003630                 MOVE 'Y' TO WS-CAL-LEAP-SW                          TK-01
003640             END-IF                                                  TK-01
003650         END-IF                                                      TK-01
003660     END-IF.                                                         TK-01
003670 320-EXIT.                                                           TK-01
003680     EXIT.                                                           TK-01
003690******************************************************************   TK-01
003700*    400-CLEAN-NAME-RTN - STRIP A TRAILING [...] SUFFIX              TK-01
003710******************************************************************   TK-01
003720 400-CLEAN-NAME-RTN.                                                 TK-01
003730     MOVE WS-NAME-IN TO WS-NAME-OUT.                                 TK-01
003740     MOVE ZERO TO WS-BRACKET-POS.                                    TK-01
003750     SET NM-IX TO 1.                                                 TK-01
003760     PERFORM 401-FIND-BRACKET-RTN THRU 401-EXIT                      TK-01
003770         UNTIL NM-IX > 60 OR WS-BRACKET-POS NOT = ZERO.              TK-01
003780     IF WS-BRACKET-POS NOT = ZERO                                    TK-01
003790         MOVE SPACES TO                                              TK-01
003800             WS-NAME-OUT(WS-BRACKET-POS:61 - WS-BRACKET-POS)         TK-01
003810     END-IF.                                                         TK-01
003820 400-EXIT.                                                           TK-01
003830     EXIT.                                                           TK-01
003840******************************************************************   TK-01
003850*    401-FIND-BRACKET-RTN - LOCATE FIRST '[' IN THE RAW NAME         TK-01
003860******************************************************************   TK-01
003870 401-FIND-BRACKET-RTN.                                               TK-01
003880     IF WS-NAME-IN-CHAR(NM-IX) = '['                                 TK-01
003890         SET WS-BRACKET-POS TO NM-IX                                 TK-01
003900     ELSE                                                            TK-01
003910         SET NM-IX UP BY 1                                           TK-01
003920     END-IF.                                                         TK-01
003930 401-EXIT.                                                           TK-01
003940     EXIT.                                                           TK-01
003950******************************************************************   TK-01
003960*    410-ONE-ALBANIA-RTN - CASE-BLIND "ONE<SP>ALBANIA" TEST          TK-01
003970******************************************************************   TK-01
003980 410-ONE-ALBANIA-RTN.                                                TK-01
003990     MOVE SPACES TO WS-NAME-UPPER.                                   TK-01
004000     MOVE WS-NAME-IN TO WS-NAME-UPPER.                               TK-01
004010     INSPECT WS-NAME-UPPER CONVERTING                                TK-01
004020         'abcdefghijklmnopqrstuvwxyz' TO                             TK-01
004030         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                               TK-01
004040     MOVE 'N' TO WS-ONE-ALB-SW.                                      TK-01
004050     PERFORM 411-SCAN-FOR-ONE-RTN THRU 411-EXIT                      TK-01
004060         VARYING WS-SCAN-POS FROM 1 BY 1                             TK-01
004070         UNTIL WS-SCAN-POS > 56 OR WS-ONE-ALB-FOUND.                 TK-01
004080 410-EXIT.                                                           TK-01
004090     EXIT.                                                           TK-01
004100******************************************************************   TK-01
004110*    411-SCAN-FOR-ONE-RTN - ONE HIT, THEN SKIP BLANKS, THEN TEST     TK-01
004120******************************************************************   TK-01
004130 411-SCAN-FOR-ONE-RTN.                                               TK-01
004140     IF WS-NAME-UPPER(WS-SCAN-POS:3) = 'ONE'                         TK-01
004150         AND WS-NAME-UPPER(WS-SCAN-POS + 3:1) = SPACE                TK-01
004160         COMPUTE WS-NEXT-POS = WS-SCAN-POS + 3                       TK-01
004170         PERFORM 412-SKIP-SPACES-RTN THRU 412-EXIT                   TK-01
004180             UNTIL WS-NEXT-POS > 66                                  TK-01
004190                OR WS-NAME-UPPER(WS-NEXT-POS:1) NOT = SPACE          TK-01
004200         IF WS-NEXT-POS NOT > 60                                     TK-01
004210             AND WS-NAME-UPPER(WS-NEXT-POS:7) = 'ALBANIA'            TK-01
004220             MOVE 'Y' TO WS-ONE-ALB-SW                               TK-01
004230         END-IF                                                      TK-01
004240     END-IF.                                                         TK-01
004250 411-EXIT.                                                           TK-01
004260     EXIT.                                                           TK-01
004270******************************************************************   TK-01
004280*    412-SKIP-SPACES-RTN                                             TK-01
004290******************************************************************   TK-01
004300 412-SKIP-SPACES-RTN.                                                TK-01
004310     ADD 1 TO WS-NEXT-POS.                                           TK-01
004320 412-EXIT.                                                           TK-01
004330     EXIT.                                                           TK-01
004340******************************************************************   TK-01
004350*    500-TRACK-DISTINCT-RTN - RUN-LOG DISTINCT CUSTOMER/YEAR CNTS    TK-01
004360******************************************************************   TK-01
004370 500-TRACK-DISTINCT-RTN.                                             TK-01
004380     MOVE 'N' TO WS-FOUND-SW.                                        TK-01
004390     IF WS-CUST-COUNT NOT = ZERO                                     TK-01
004400         PERFORM 510-FIND-CUST-RTN THRU 510-EXIT                     TK-01
004410             VARYING CU-IX FROM 1 BY 1                               TK-01
004420             UNTIL CU-IX > WS-CUST-COUNT OR WS-FOUND                 TK-01
004430     END-IF.                                                         TK-01
004440     IF NOT WS-FOUND AND WS-CUST-COUNT < 200                         TK-01
004450         ADD 1 TO WS-CUST-COUNT                                      TK-01
004460         SET CU-IX TO WS-CUST-COUNT                                  TK-01
004470         MOVE WTK-CUSTOMER TO WS-CUST-NAME-TBL(CU-IX)                TK-01
004480     END-IF.                                                         TK-01
004490     COMPUTE WS-YEAR-OF-TICKET = WTK-CREATED-DATE / 10000.           TK-01
004500     MOVE 'N' TO WS-FOUND-SW.                                        TK-01
004510     IF WS-YEAR-COUNT NOT = ZERO                                     TK-01
004520         PERFORM 520-FIND-YEAR-RTN THRU 520-EXIT                     TK-01
004530             VARYING YR-IX FROM 1 BY 1                               TK-01
004540             UNTIL YR-IX > WS-YEAR-COUNT OR WS-FOUND                 TK-01
004550     END-IF.                                                         TK-01
004560     IF NOT WS-FOUND AND WS-YEAR-COUNT < 20                          TK-01
004570         ADD 1 TO WS-YEAR-COUNT                                      TK-01
004580         SET YR-IX TO WS-YEAR-COUNT                                  TK-01
004590         MOVE WS-YEAR-OF-TICKET TO WS-YEAR-TBL(YR-IX)                TK-01
004600     END-IF.                                                         TK-01
004610 500-EXIT.                                                           TK-01
004620     EXIT.                                                           TK-01
004630******************************************************************   TK-01
004640*    510-FIND-CUST-RTN                                               TK-01
004650******************************************************************   TK-01
004660 510-FIND-CUST-RTN.                                                  TK-01
004670     IF WS-CUST-NAME-TBL(CU-IX) = WTK-CUSTOMER                       TK-01
004680         MOVE 'Y' TO WS-FOUND-SW                                     TK-01
004690     END-IF.                                                         TK-01
004700 510-EXIT.                                                           TK-01
004710     EXIT.                                                           TK-01
004720******************************************************************   TK-01
004730*    520-FIND-YEAR-RTN                                               TK-01
004740******************************************************************   TK-01
004750 520-FIND-YEAR-RTN.                                                  TK-01
004760     IF WS-YEAR-TBL(YR-IX) = WS-YEAR-OF-TICKET                       TK-01
004770         MOVE 'Y' TO WS-FOUND-SW                                     TK-01
004780     END-IF.                                                         TK-01
004790 520-EXIT.                                                           TK-01
004800     EXIT.                                                           TK-01
004810******************************************************************   TK-01
004820*    700-EOJ-REPORT-RTN - END OF JOB RUN LOG                         TK-01
004830******************************************************************   TK-01
004840 700-EOJ-REPORT-RTN.                                                 TK-01
004850     DISPLAY 'TKTLOAD RUN SUMMARY'.                                  TK-01
004860     DISPLAY '  RECORDS READ      ' WS-ROWS-READ.                    TK-01
004870     DISPLAY '  RECORDS ACCEPTED  ' WS-ROWS-ACCEPTED.                TK-01
004880     DISPLAY '  RECORDS SKIPPED   ' WS-ROWS-SKIPPED.                 TK-01
004890     DISPLAY '  DISTINCT CUSTOMERS' WS-CUST-COUNT.                   TK-01
004900     DISPLAY '  DISTINCT YEARS    ' WS-YEAR-COUNT.                   TK-01
004910 700-EXIT.                                                           TK-01
004920     EXIT.                                                           TK-01
004930******************************************************************   TK-01
004940*    800-OPEN-FILES-RTN                                              TK-01
004950******************************************************************   TK-01
004960 800-OPEN-FILES-RTN.                                                 TK-01
004970     OPEN INPUT TICKET-EXPORT-FILE.                                  TK-01
004980     IF NOT WS-TEX-OK                                                TK-01
004990         DISPLAY 'TKTLOAD ERROR OPENING TICKET-EXPORT-FILE, '        TK-01
005000             'STATUS ' WS-TEX-STATUS                                 TK-01
005010         MOVE 16 TO RETURN-CODE                                      TK-01
005020         GOBACK                                                      TK-01
005030     END-IF.                                                         TK-01
005040     OPEN OUTPUT TICKET-WORK-FILE.                                   TK-01
005050     IF NOT WS-WTK-OK                                                TK-01
005060         DISPLAY 'TKTLOAD ERROR OPENING TICKET-WORK-FILE, '          TK-01
005070             'STATUS ' WS-WTK-STATUS                                 TK-01
005080         MOVE 16 TO RETURN-CODE                                      TK-01
005090         GOBACK                                                      TK-01
005100     END-IF.                                                         TK-01
005110 800-EXIT.                                                           TK-01
005120     EXIT.                                                           TK-01
005130******************************************************************   TK-01
005140*    900-CLOSE-FILES-RTN                                             TK-01
005150******************************************************************   TK-01
005160 900-CLOSE-FILES-RTN.                                                TK-01
005170     CLOSE TICKET-EXPORT-FILE.                                       TK-01
005180     CLOSE TICKET-WORK-FILE.                                         TK-01
005190 900-EXIT.                                                           TK-01
005200     EXIT.                                                           TK-01
