000100*    TKTEXPC  -  TICKET EXPORT INPUT RECORD (200 BYTE FIXED FORM)         
000110*    ONE RECORD PER TICKET AS HANDED OFF BY THE EXTRACT STEP.             
000120 01  TICKET-EXPORT-REC.                                                   
000130     05  TEX-ISSUE-KEY           PIC X(20).                               
000140     05  TEX-CREATED-RAW         PIC X(20).                               
000150     05  TEX-CLOSURE-RAW         PIC X(20).                               
000160     05  TEX-CUSTOMER-RAW        PIC X(60).                               
000170     05  TEX-SUMMARY             PIC X(80).                               
