000100******************************************************************        
000110*                                                                *        
000120*    PINNACLE DATA SERVICES - APPLICATIONS DEVELOPMENT          *         
000130*                                                                *        
000140*    PROGRAM:  TKTRANK                                          *         
000150*                                                                *        
000160*    FUNCTION: CALLED BY TKTDRV ONCE PER RUN.  RANKS CUSTOMERS   *        
000170*              BY TICKET VOLUME OVER THE SECOND HALF OF 2025    *         
000180*              (JUL-DEC) FOR THE METADATA CUSTOMER BREAKOUT.    *         
000190*              DESCENDING BY COUNT, ASCENDING BY NAME ON A TIE. *         
000200*                                                                *        
000210******************************************************************        
000220*                                                                *        
000230*    MAINTENANCE LOG                                            *         
000240*    ----------------                                           *         
000250*    DATE      BY    REQUEST    DESCRIPTION                     *         
000260*    --------  ----  ---------  ------------------------------  *         
000270*    01/22/89  RKD   SR-0131    ORIGINAL CODING.                *         
000280*    09/09/91  HCP   SR-0340    TIE-BREAK ON NAME ADDED.         *        
000290*    03/02/94  DWT   SR-0514    RANK TABLE WIDENED TO 200.       *        
000300*    11/30/98  MLS   SR-0811    Y2K - YEAR WINDOW SET TO 2000.   *        
000310*    05/18/99  MLS   SR-0812    Y2K - REGRESSION SIGN OFF.       *        
000320*    01/08/26  JQV   HD-4471    RECUT FOR THE SUPPORT-TICKET     *        
000330*                               AGGREGATION BATCH - H2-2025      *        
000340*                               WINDOW AND ONE-ALBANIA FLAG      *        
000350*                               ADDED TO THE RANK ENTRY.         *        
000360*    02/19/26  JQV   HD-4489    H2 COUNT, RANK SUBSCRIPT AND     *   TK-03
000370*                               CLEAN-SCAN POINTERS PULLED OUT   *   TK-03
000380*                               AND RECUT AS 77-LEVEL STANDALONE *   TK-03
000390*                               ITEMS.                           *   TK-03
000400*    02/19/26  JQV   HD-4490    SPECIAL-NAMES/UPSI-0 TRACE       *   TK-04
000410*                               SWITCH NEVER CARRIED BY THIS     *   TK-04
000420*                               SHOP - REMOVED, UNUSED.          *   TK-04
000430******************************************************************        
000440 IDENTIFICATION DIVISION.                                            TK-01
000450 PROGRAM-ID.     TKTRANK.                                            TK-01
000460 AUTHOR.         R K DONOVAN.                                        TK-01
000470 INSTALLATION.   PINNACLE DATA SERVICES.                             TK-01
000480 DATE-WRITTEN.   01/22/89.                                           TK-01
000490 DATE-COMPILED.                                                      TK-01
000500 SECURITY.       NON-CONFIDENTIAL.                                   TK-01
000510 ENVIRONMENT DIVISION.                                               TK-01
000520 CONFIGURATION SECTION.                                              TK-01
000530 SOURCE-COMPUTER. IBM-370.                                           TK-01
000540 OBJECT-COMPUTER. IBM-370.                                           TK-01
000550 DATA DIVISION.                                                      TK-01
000560 WORKING-STORAGE SECTION.                                            TK-01
000570*--------------------------------------------------------------      TK-03
000580*    STANDALONE WORK COUNTERS                                        TK-03
000590*--------------------------------------------------------------      TK-03
000600 77  WS-H2-COUNT                 PIC 9(05) COMP VALUE 0.             TK-03
000610 77  WS-SUBSCRIPT                PIC 9(03) COMP VALUE 0.             TK-03
000620 77  WS-CLEAN-SCAN-POS           PIC 9(02) COMP VALUE 0.             TK-03
000630 77  WS-CLEAN-SCAN-NEXT          PIC 9(02) COMP VALUE 0.             TK-03
000640*--------------------------------------------------------------      TK-01
000650*    SWITCHES                                                        TK-01
000660*--------------------------------------------------------------      TK-01
000670 01  WS-SWITCHES.                                                    TK-01
000680     05  WS-ONE-ALB-SW            PIC X(01) VALUE 'N'.               TK-01
000690         88  WS-ONE-ALB-FOUND           VALUE 'Y'.                   TK-01
000700     05  WS-SHIFT-DONE-SW          PIC X(01) VALUE 'N'.              TK-01
000710         88  WS-SHIFT-DONE               VALUE 'Y'.                  TK-01
000720     05  WS-SWAP-NEEDED-SW         PIC X(01) VALUE 'N'.              TK-01
000730         88  WS-SWAP-NEEDED              VALUE 'Y'.                  TK-01
000740     05  FILLER                  PIC X(01).                          TK-01
000750*--------------------------------------------------------------      TK-01
000760*    H2-2025 WINDOW AND WORK COUNTERS                                TK-01
000770*--------------------------------------------------------------      TK-01
000780 01  WS-H2-WINDOW.                                                   TK-01
000790     05  WS-H2-START              PIC 9(08) COMP                     TK-01
000800             VALUE 20250701.                                         TK-01
000810     05  WS-H2-END                PIC 9(08) COMP                     TK-01
000820             VALUE 20251231.                                         TK-01
000830     05  FILLER                  PIC X(01).                          TK-01
000840 01  WS-H2-WINDOW-X REDEFINES WS-H2-WINDOW                           TK-01
000850             PIC X(08).                                              TK-01
000860*--------------------------------------------------------------      TK-01
000870*    DUPLICATED CLEANED-NAME ONE-ALBANIA SCAN AREA                   TK-01
000880*--------------------------------------------------------------      TK-01
000890 01  WS-CLEAN-SCAN-NAME           PIC X(66) VALUE SPACES.            TK-01
000900 01  WS-CLEAN-SCAN-NAME-X REDEFINES WS-CLEAN-SCAN-NAME.              TK-01
000910     05  WS-CLEAN-SCAN-BYTE       PIC X(01) OCCURS 66 TIMES          TK-01
000920                 INDEXED BY CS-IX.                                   TK-01
000930*--------------------------------------------------------------      TK-01
000940*    RANK-SWAP HOLD AREA AND COMPARE KEYS FOR THE SORT               TK-01
000950*--------------------------------------------------------------      TK-01
000960 01  WS-RANK-HOLD.                                                   TK-01
000970     COPY TKTRNKC REPLACING ==:TAG:== BY ==HLD==.                    TK-01
000980 01  WS-RANK-HOLD-X REDEFINES WS-RANK-HOLD                           TK-01
000990             PIC X(69).                                              TK-01
001000 01  WS-CMP-NAME-A                PIC X(60) VALUE SPACES.            TK-01
001010 01  WS-CMP-NAME-B                PIC X(60) VALUE SPACES.            TK-01
001020 LINKAGE SECTION.                                                    TK-01
001030 01  LK-TICKET-COUNT              PIC 9(04) COMP.                    TK-01
001040 01  LK-TICKET-TABLE.                                                TK-01
001050     05  LK-TICKET-ENTRY OCCURS 5000 TIMES                           TK-01
001060             INDEXED BY LT-IX.                                       TK-01
001070         COPY TKTRECC REPLACING ==:TAG:== BY ==PTK==.                TK-01
001080 01  LK-CUST-COUNT                PIC 9(03) COMP.                    TK-01
001090 01  LK-CUST-NAME-TBL PIC X(60) OCCURS 200 TIMES                     TK-01
001100             INDEXED BY LC-IX.                                       TK-01
001110 01  LK-YEAR-COUNT                PIC 9(02) COMP.                    TK-01
001120 01  LK-YEAR-TBL PIC 9(04) OCCURS 20 TIMES                           TK-01
001130             INDEXED BY LY-IX.                                       TK-01
001140 01  LK-RANK-COUNT                PIC 9(03) COMP.                    TK-01
001150 01  LK-RANK-TABLE.                                                  TK-01
001160     05  LK-RANK-ENTRY OCCURS 200 TIMES                              TK-01
001170             INDEXED BY LR-IX.                                       TK-01
001180         COPY TKTRNKC REPLACING ==:TAG:== BY ==RNK==.                TK-01
001190 01  LK-TOTAL-TICKETS             PIC 9(07) COMP.                    TK-01
001200 PROCEDURE DIVISION USING LK-TICKET-COUNT LK-TICKET-TABLE            TK-01
001210         LK-CUST-COUNT LK-CUST-NAME-TBL                              TK-01
001220         LK-YEAR-COUNT LK-YEAR-TBL                                   TK-01
001230         LK-RANK-COUNT LK-RANK-TABLE                                 TK-01
001240         LK-TOTAL-TICKETS.                                           TK-01
001250******************************************************************   TK-01
001260*    000-MAIN-RTN                                                    TK-01
001270******************************************************************   TK-01
001280 000-MAIN-RTN.                                                       TK-01
001290     MOVE ZERO TO LK-RANK-COUNT.                                     TK-01
001300     MOVE LK-TICKET-COUNT TO LK-TOTAL-TICKETS.                       TK-01
001310     IF LK-CUST-COUNT = ZERO OR LK-TICKET-COUNT = ZERO               TK-01
001320         GOBACK.                                                     TK-01
001330     PERFORM 100-BUILD-RANK-RTN THRU 100-EXIT                        TK-01
001340         VARYING LC-IX FROM 1 BY 1 UNTIL LC-IX > LK-CUST-COUNT.      TK-01
001350     IF LK-RANK-COUNT > 1                                            TK-01
001360         PERFORM 200-SORT-RANK-RTN THRU 200-EXIT                     TK-01
001370     END-IF.                                                         TK-01
001380     GOBACK.                                                         TK-01
001390******************************************************************   TK-01
001400*    100-BUILD-RANK-RTN - ONE CANDIDATE CUSTOMER                     TK-01
001410******************************************************************   TK-01
001420 100-BUILD-RANK-RTN.                                                 TK-01
001430     MOVE ZERO TO WS-H2-COUNT.                                       TK-01
001440     PERFORM 110-COUNT-H2-RTN THRU 110-EXIT                          TK-01
001450         VARYING LT-IX FROM 1 BY 1 UNTIL LT-IX > LK-TICKET-COUNT.    TK-01
001460     IF WS-H2-COUNT > ZERO AND LK-RANK-COUNT < 200                   TK-01
001470         ADD 1 TO LK-RANK-COUNT                                      TK-01
001480         SET LR-IX TO LK-RANK-COUNT                                  TK-01
001490         MOVE LK-CUST-NAME-TBL(LC-IX) TO RNK-CUSTOMER-NAME(LR-IX)    TK-01
001500         MOVE WS-H2-COUNT TO RNK-H2-COUNT(LR-IX)                     TK-01
001510         MOVE LK-CUST-NAME-TBL(LC-IX) TO WS-CLEAN-SCAN-NAME          TK-01
001520         PERFORM 650-CLEAN-ALB-TEST-RTN THRU 650-EXIT                TK-01
001530         IF WS-ONE-ALB-FOUND                                         TK-01
001540             MOVE 'Y' TO RNK-ONE-ALB-FLAG(LR-IX)                     TK-01
001550         ELSE                                                        TK-01
001560             MOVE 'N' TO RNK-ONE-ALB-FLAG(LR-IX)                     TK-01
001570         END-IF                                                      TK-01
001580     END-IF.                                                         TK-01
001590 100-EXIT.                                                           TK-01
001600     EXIT.                                                           TK-01
001610******************************************************************   TK-01
001620*    110-COUNT-H2-RTN                                                TK-01
001630******************************************************************   TK-01
001640 110-COUNT-H2-RTN.                                                   TK-01
001650     IF PTK-CUSTOMER(LT-IX) = LK-CUST-NAME-TBL(LC-IX)                TK-01
001660         AND PTK-CREATED-DATE(LT-IX) NOT < WS-H2-START               TK-01
001670         AND PTK-CREATED-DATE(LT-IX) NOT > WS-H2-END                 TK-01
001680         ADD 1 TO WS-H2-COUNT                                        TK-01
001690     END-IF.                                                         TK-01
001700 110-EXIT.                                                           TK-01
001710     EXIT.                                                           TK-01
001720******************************************************************   TK-01
001730*    200-SORT-RANK-RTN - DESCENDING COUNT, ASCENDING NAME            TK-01
001740******************************************************************   TK-01
001750 200-SORT-RANK-RTN.                                                  TK-01
001760     PERFORM 201-INSERT-RANK-RTN THRU 201-EXIT                       TK-01
001770         VARYING LR-IX FROM 2 BY 1 UNTIL LR-IX > LK-RANK-COUNT.      TK-01
001780 200-EXIT.                                                           TK-01
001790     EXIT.                                                           TK-01
001800******************************************************************   TK-01
001810*    201-INSERT-RANK-RTN                                             TK-01
001820******************************************************************   TK-01
001830 201-INSERT-RANK-RTN.                                                TK-01
001840     MOVE LK-RANK-ENTRY(LR-IX) TO WS-RANK-HOLD.                      TK-01
001850     SET WS-SUBSCRIPT TO LR-IX.                                      TK-01
001860     MOVE 'N' TO WS-SHIFT-DONE-SW.                                   TK-01
001870     PERFORM 202-SHIFT-RANK-RTN THRU 202-EXIT                        TK-01
001880         UNTIL WS-SHIFT-DONE.                                        TK-01
001890     SET LR-IX TO WS-SUBSCRIPT.                                      TK-01
001900     MOVE WS-RANK-HOLD TO LK-RANK-ENTRY(LR-IX).                      TK-01
001910 201-EXIT.                                                           TK-01
001920     EXIT.                                                           TK-01
001930******************************************************************   TK-01
001940*    202-SHIFT-RANK-RTN                                              TK-01
001950******************************************************************   TK-01
001960 202-SHIFT-RANK-RTN.                                                 TK-01
001970     IF WS-SUBSCRIPT < 2                                             TK-01
001980         MOVE 'Y' TO WS-SHIFT-DONE-SW                                TK-01
001990     ELSE                                                            TK-01
002000         PERFORM 203-COMPARE-RANK-RTN THRU 203-EXIT                  TK-01
002010         IF WS-SWAP-NEEDED                                           TK-01
002020             MOVE LK-RANK-ENTRY(WS-SUBSCRIPT - 1)                    TK-01
002030                 TO LK-RANK-ENTRY(WS-SUBSCRIPT)                      TK-01
002040             SUBTRACT 1 FROM WS-SUBSCRIPT                            TK-01
002050         ELSE                                                        TK-01
002060             MOVE 'Y' TO WS-SHIFT-DONE-SW                            TK-01
002070         END-IF                                                      TK-01
002080     END-IF.                                                         TK-01
002090 202-EXIT.                                                           TK-01
002100     EXIT.                                                           TK-01
002110******************************************************************   TK-01
002120*    203-COMPARE-RANK-RTN - IS THE PRIOR ENTRY LOWER PRIORITY        TK-01
002130*    THAN THE ONE BEING INSERTED.                                    TK-01
002140******************************************************************   TK-01
002150 203-COMPARE-RANK-RTN.                                               TK-01
002160     MOVE 'N' TO WS-SWAP-NEEDED-SW.                                  TK-01
002170     MOVE RNK-CUSTOMER-NAME(WS-SUBSCRIPT - 1) TO WS-CMP-NAME-A.      TK-01
002180     MOVE HLD-CUSTOMER-NAME TO WS-CMP-NAME-B.                        TK-01
002190     INSPECT WS-CMP-NAME-A CONVERTING                                TK-01
002200         'abcdefghijklmnopqrstuvwxyz' TO                             TK-01
002210         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                               TK-01
002220     INSPECT WS-CMP-NAME-B CONVERTING                                TK-01
002230         'abcdefghijklmnopqrstuvwxyz' TO                             TK-01
002240         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                               TK-01
002250     IF RNK-H2-COUNT(WS-SUBSCRIPT - 1) < HLD-H2-COUNT                TK-01
002260         MOVE 'Y' TO WS-SWAP-NEEDED-SW                               TK-01
002270     ELSE                                                            TK-01
002280         IF RNK-H2-COUNT(WS-SUBSCRIPT - 1) = HLD-H2-COUNT            TK-01
002290                 AND WS-CMP-NAME-A > WS-CMP-NAME-B                   TK-01
002300             MOVE 'Y' TO WS-SWAP-NEEDED-SW                           TK-01
002310         END-IF                                                      TK-01
002320     END-IF.                                                         TK-01
002330 203-EXIT.                                                           TK-01
002340     EXIT.                                                           TK-01
002350******************************************************************   TK-01
002360*    650-CLEAN-ALB-TEST-RTN - ONE-ALBANIA ON A *CLEANED* NAME        TK-01
002370*    (DUPLICATED FROM TKTLOAD'S INTAKE-TIME TEST - HERE IT RUNS      TK-01
002380*    AGAINST WS-CLEAN-SCAN-NAME, SET BY THE CALLER FIRST.)           TK-01
002390******************************************************************   TK-01
002400 650-CLEAN-ALB-TEST-RTN.                                             TK-01
002410     INSPECT WS-CLEAN-SCAN-NAME CONVERTING                           TK-01
002420         'abcdefghijklmnopqrstuvwxyz' TO                             TK-01
002430         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                               TK-01
002440     MOVE 'N' TO WS-ONE-ALB-SW.                                      TK-01
002450     PERFORM 651-SCAN-FOR-ONE-RTN THRU 651-EXIT                      TK-01
002460         VARYING WS-CLEAN-SCAN-POS FROM 1 BY 1                       TK-01
002470         UNTIL WS-CLEAN-SCAN-POS > 56 OR WS-ONE-ALB-FOUND.           TK-01
002480 650-EXIT.                                                           TK-01
002490     EXIT.                                                           TK-01
002500******************************************************************   TK-01
002510*    651-SCAN-FOR-ONE-RTN                                            TK-01
002520******************************************************************   TK-01
002530 651-SCAN-FOR-ONE-RTN.                                               TK-01
002540     IF WS-CLEAN-SCAN-NAME(WS-CLEAN-SCAN-POS:3) = 'ONE'              TK-01
002550         AND WS-CLEAN-SCAN-NAME(WS-CLEAN-SCAN-POS + 3:1) = SPACE     TK-01
002560         COMPUTE WS-CLEAN-SCAN-NEXT = WS-CLEAN-SCAN-POS + 3          TK-01
002570         PERFORM 652-SKIP-SPACES-RTN THRU 652-EXIT                   TK-01
002580             UNTIL WS-CLEAN-SCAN-NEXT > 66                           TK-01
002590                OR WS-CLEAN-SCAN-NAME(WS-CLEAN-SCAN-NEXT:1)          TK-01
002600                       NOT = SPACE                                   TK-01
002610         IF WS-CLEAN-SCAN-NEXT NOT > 60                              TK-01
002620                 AND WS-CLEAN-SCAN-NAME(WS-CLEAN-SCAN-NEXT:7)        TK-01
002630                     = 'ALBANIA'                                     TK-01
002640             MOVE 'Y' TO WS-ONE-ALB-SW                               TK-01
002650         END-IF                                                      TK-01
002660     END-IF.                                                         TK-01
002670 651-EXIT.                                                           TK-01
002680     EXIT.                                                           TK-01
002690******************************************************************   TK-01
002700*    652-SKIP-SPACES-RTN                                             TK-01
002710******************************************************************   TK-01
002720 652-SKIP-SPACES-RTN.                                                TK-01
002730     ADD 1 TO WS-CLEAN-SCAN-NEXT.                                    TK-01
002740 652-EXIT.                                                           TK-01
002750     EXIT.                                                           TK-01
