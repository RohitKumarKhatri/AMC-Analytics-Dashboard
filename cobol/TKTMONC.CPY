000100*    TKTMONC - MONTH NAME / MONTH-END DAY TABLE (SHARED COPYBOOK)         
000110*    COPIED BY TKTLOAD, TKTWEEK AND TKTMNTH.                              
000120*    LOADED BY VALUE CLAUSE, OVERLAID FOR INDEXED LOOKUP BY MO-IX.        
000130*    FEBRUARY CARRIES 28 HERE - THE CALLER BUMPS IT TO 29 ITSELF          
000140*    WHEN ITS OWN LEAP-YEAR TEST SAYS THE YEAR IN HAND IS A LEAP.         
000150 01  WS-MONTH-TABLE-DATA.                                                 
000160     05  FILLER              PIC X(14) VALUE 'JAN0131FEB0228'.            
000170     05  FILLER              PIC X(14) VALUE 'MAR0331APR0430'.            
000180     05  FILLER              PIC X(14) VALUE 'MAY0531JUN0630'.            
000190     05  FILLER              PIC X(14) VALUE 'JUL0731AUG0831'.            
000200     05  FILLER              PIC X(14) VALUE 'SEP0930OCT1031'.            
000210     05  FILLER              PIC X(14) VALUE 'NOV1130DEC1231'.            
000220 01  WS-MONTH-TABLE REDEFINES WS-MONTH-TABLE-DATA.                        
000230     05  WS-MONTH-ENTRY OCCURS 12 TIMES INDEXED BY MO-IX.                 
000240         10  WS-MONTH-ABBREV     PIC X(3).                                
000250         10  WS-MONTH-NUMBER     PIC 9(2).                                
000260         10  WS-MONTH-DAYS       PIC 9(2).                                
